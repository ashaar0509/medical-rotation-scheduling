000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCHDMAIN.
000300 AUTHOR. R MATHESON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/02/89.
000600 DATE-COMPILED. 04/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          TOP-LEVEL DRIVER FOR THE RESIDENT ROTATION SCHEDULING
001300*          RUN.  CALLS THE THREE STEPS IN SEQUENCE - RESPARSE TO
001400*          READ AND DERIVE THE ROSTER, SCHDBLD TO BUILD AND
001500*          VALIDATE THE SCHEDULE, SCHDWRT TO EMIT THE SCHEDULE
001600*          AND THE DISTRIBUTION SUMMARY - PASSING THE SAME BATCH
001700*          CONTROL RECORD FORWARD ON EACH CALL SO EVERY STEP
001800*          SEES THE PRIOR STEP'S OUTCOME.  A STEP THAT COMES
001900*          BACK WITH A NON-ZERO RETURN CODE STOPS THE RUN - NO
002000*          STEP IS EVER CALLED AFTER ONE HAS FAILED.
002100*
002200******************************************************************
002300*
002400*          CALLS                   -   RESPARSE, SCHDBLD, SCHDWRT
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900*   DATE      INIT  TICKET    DESCRIPTION
003000*   --------  ----  --------  --------------------------------
003100*   04/02/89  RM    IMCR-003  ORIGINAL CODING
003200*   07/02/90  JT    IMCR-016  STOP RUN ON FIRST FAILED STEP
003300*   02/17/93  SC    IMCR-037  RETURN-CD LINE ADDED AFTER EACH STEP
003400*   10/04/94  SC    IMCR-041  TRACE FIELD PARA-NAME ADDED
003500*   01/08/99  DP    IMCR-090  Y2K - CENTURY-SAFE DATE ON BANNER
003600*   03/02/01  GH    IMCR-106  FINAL SCORE DISPLAYED AT STEP END
003700*   09/19/02  GH    IMCR-111  RETURN-CODE SET FROM LAST STEP RUN
003800*   06/03/07  KO    IMCR-141  CURRENT MAINTENANCE BASELINE
003900*
004000******************************************************************
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800 
004900 INPUT-OUTPUT SECTION.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 WORKING-STORAGE SECTION.
005500 
005600 01  WS-CURRENT-DATE.
005700     05  WS-CURR-YY                 PIC 9(04).
005800     05  WS-CURR-MM                 PIC 9(02).
005900     05  WS-CURR-DD                 PIC 9(02).
006000 01  WS-DATE-ALT REDEFINES WS-CURRENT-DATE.
006100     05  WS-DATE-ALL                PIC 9(08).
006200 01  WS-DATE-REDEF REDEFINES WS-CURRENT-DATE.
006300     05  FILLER                     PIC X(08).
006400 
006500******************************************************************
006600* STEP-NAME TABLE - LOADED FROM VALUE LITERALS, NOT A FILE -    *
006700* USED ONLY FOR THE STEP-START CONSOLE MESSAGE                  *
006800******************************************************************
006900 01  WS-STEP-NAMES-DATA.
007000     05  FILLER                     PIC X(08) VALUE "RESPARSE".
007100     05  FILLER                     PIC X(08) VALUE "SCHDBLD ".
007200     05  FILLER                     PIC X(08) VALUE "SCHDWRT ".
007300 01  WS-STEP-NAME-TABLE REDEFINES WS-STEP-NAMES-DATA.
007400     05  WS-STEP-NAME OCCURS 3 TIMES INDEXED BY WS-STEP-IDX
007500                                    PIC X(08).
007600 
007700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
007800     05  WS-FINAL-RETURN-CD         PIC S9(04) COMP.
007900     05  FILLER                     PIC X(01) VALUE SPACE.
008000 
008100 01  FLAGS-AND-SWITCHES.
008200     05  WS-RUN-ABORTED-SW          PIC X(01) VALUE "N".
008300         88  WS-RUN-ABORTED         VALUE "Y".
008400         88  WS-RUN-CLEAN           VALUE "N".
008500     05  FILLER                     PIC X(01) VALUE SPACE.
008600 
008700 01  WS-RETURN-CD-LINE.
008800     05  FILLER                     PIC X(20) VALUE
008900         "** STEP RETURN-CD =".
009000     05  FILLER                     PIC X(01) VALUE SPACE.
009100     05  WS-RETURN-CD-O             PIC ZZZ9.
009200 01  WS-RETURN-CD-ALT REDEFINES WS-RETURN-CD-LINE.
009300     05  FILLER                     PIC X(25).
009400 
009500 COPY BATCTL.
009600** LINKAGE RECORD - OWNED HERE, PASSED BY REFERENCE TO EACH STEP
009700 
009800 PROCEDURE DIVISION.
009900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010000     PERFORM 100-RUN-RESPARSE THRU 100-EXIT.
010100     IF BC-STEP-OK
010200         PERFORM 200-RUN-SCHDBLD THRU 200-EXIT.
010300     IF BC-STEP-OK
010400         PERFORM 300-RUN-SCHDWRT THRU 300-EXIT.
010500     PERFORM 900-CLEANUP THRU 900-EXIT.
010600     MOVE WS-FINAL-RETURN-CD TO RETURN-CODE.
010700     GOBACK.
010800 
010900 000-HOUSEKEEPING.
011000     DISPLAY "******** BEGIN JOB SCHDMAIN ********".
011100*Y2K 01/08/99 DP - CENTURY-SAFE DATE, REPLACES 2-DIGIT ACCEPT     IMCR-090
011200     ACCEPT WS-DATE-ALL FROM DATE YYYYMMDD.                       IMCR-090
011300     DISPLAY "** RUN DATE ** " WS-CURR-YY "-" WS-CURR-MM "-"
011400         WS-CURR-DD.
011500     INITIALIZE BATCH-CONTROL-RECORD.
011600     MOVE ZERO TO WS-FINAL-RETURN-CD.
011700     MOVE "N" TO WS-RUN-ABORTED-SW.
011800 000-EXIT.
011900     EXIT.
012000 
012100 100-RUN-RESPARSE.
012200     SET WS-STEP-IDX TO 1.
012300     DISPLAY "** CALLING STEP " WS-STEP-NAME (WS-STEP-IDX) " **".
012400     CALL "RESPARSE" USING BATCH-CONTROL-RECORD.
012500     PERFORM 800-CHECK-STEP-RC THRU 800-EXIT.
012600 100-EXIT.
012700     EXIT.
012800 
012900 200-RUN-SCHDBLD.
013000     SET WS-STEP-IDX TO 2.
013100     DISPLAY "** CALLING STEP " WS-STEP-NAME (WS-STEP-IDX) " **".
013200     CALL "SCHDBLD" USING BATCH-CONTROL-RECORD.
013300     PERFORM 800-CHECK-STEP-RC THRU 800-EXIT.
013400 200-EXIT.
013500     EXIT.
013600 
013700 300-RUN-SCHDWRT.
013800     SET WS-STEP-IDX TO 3.
013900     DISPLAY "** CALLING STEP " WS-STEP-NAME (WS-STEP-IDX) " **".
014000     CALL "SCHDWRT" USING BATCH-CONTROL-RECORD.
014100     PERFORM 800-CHECK-STEP-RC THRU 800-EXIT.
014200 300-EXIT.
014300     EXIT.
014400 
014500******** COMMON STEP-RETURN CHECK - RUN STOPS COLD THE FIRST
014600******** TIME A STEP COMES BACK NON-ZERO - SEE IMCR-016
014700 800-CHECK-STEP-RC.
014800     MOVE BC-RETURN-CD TO WS-RETURN-CD-O.
014900     DISPLAY WS-RETURN-CD-LINE.
015000     IF NOT BC-STEP-OK
015100         MOVE BC-RETURN-CD TO WS-FINAL-RETURN-CD
015200         MOVE "Y" TO WS-RUN-ABORTED-SW
015300         DISPLAY "*** STEP FAILED - RUN STOPPED ***".
015400 800-EXIT.
015500     EXIT.
015600 
015700 900-CLEANUP.
015800     IF BC-SCHEDULE-FOUND
015900         DISPLAY "** SCHEDULE STATUS   ** FEASIBLE"
016000         DISPLAY "** RESIDENT COUNT    **  " BC-RESIDENT-COUNT
016100         DISPLAY "** RAW SCORE         **  " BC-RAW-SCORE
016200         DISPLAY "** NORMALIZED SCORE  **  " BC-NORM-SCORE
016300     ELSE
016400         DISPLAY "** SCHEDULE STATUS   ** INFEASIBLE OR NOT RUN".
016500     IF WS-RUN-ABORTED
016600         DISPLAY "**** JOB SCHDMAIN ENDED WITH ERRORS ****"
016700     ELSE
016800         DISPLAY "**** NORMAL END OF JOB SCHDMAIN ****".
016900 900-EXIT.
017000     EXIT.
