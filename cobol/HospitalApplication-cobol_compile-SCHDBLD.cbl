000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCHDBLD.
000300 AUTHOR. J TILLMAN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/12/90.
000600 DATE-COMPILED. 11/12/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE RULE ENGINE.  IT READS THE RESWORK
001300*          FILE PRODUCED BY RESPARSE INTO A WORKING-STORAGE TABLE,
001400*          BUILDS ONE ROTATION ASSIGNMENT PER RESIDENT PER BLOCK
001500*          BY WORKING THE BLOCKS IN ORDER AND FILLING THE FIXED
001600*          AND MINIMUM STAFFING RULES BEFORE FALLING BACK TO ANY
001700*          ELIGIBLE ROTATION, THEN RUNS THE FULL HARD-RULE CHECK
001800*          OVER THE FINISHED TABLE BEFORE TRUSTING IT.  A SCHEDULE
001900*          THAT FAILS THE CHECK IS REPORTED INFEASIBLE - THIS STEP
002000*          DOES NOT BACK UP AND RETRY A DIFFERENT BUILD ORDER
002100*          (SEE TICKET IMCR-204).
002200*
002300******************************************************************
002400*
002500*          INPUT FILE              -   RESWORK
002600*
002700*          OUTPUT FILE PRODUCED    -   SCHDWORK
002800*
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*CHANGE LOG.
003300*
003400*   DATE      INIT  TICKET    DESCRIPTION
003500*   --------  ----  --------  --------------------------------
003600*   11/12/90  JT    IMCR-015  ORIGINAL CODING
003700*   07/02/91  JT    IMCR-019  ADDED BLOCK-1 MEDICAL TEAMS RULE
003800*   02/17/93  SC    IMCR-036  SENIOR/REGISTRAR FIXED COUNTS ADDED
003900*   09/30/93  SC    IMCR-038  MINIMUM COVERAGE ROTATIONS ADDED
004000*   04/14/94  SC    IMCR-044  2ND-ON-CALL WEIGHTED MINIMUM ADDED
004100*   10/04/94  SC    IMCR-041  TRACE FIELD PARA-NAME ADDED
004200*   03/11/95  DP    IMCR-049  FLOATER MINIMUM (NEPH/ENDO) ADDED
004300*   06/22/95  DP    IMCR-052  ROUND-ROBIN START INDEX FOR FAIRNESS
004400*   01/11/96  DP    IMCR-059  R1 FATIGUE CAP (6-BLOCK WINDOW)
004500*   11/05/96  KO    IMCR-062  SENIOR BACK-TO-BACK BAN ENFORCED
004600*   08/30/97  KO    IMCR-067  GRADUATION COUNT CAPS DURING BUILD
004700*   01/08/99  DP    IMCR-090  Y2K - WS-DATE NOW CENTURY-SAFE
004800*   03/02/01  GH    IMCR-104  FULL HARD-RULE VALIDATION PASS ADDED
004900*   07/19/03  GH    IMCR-118  BUILD NO LONGER RETRIES ON FAILURE -
005000*                             ENGINEERING DECISION, SEE REMARKS
005100*   09/19/04  GH    IMCR-125  RESIDENT TABLE RAISED TO 150 ROWS
005200*   06/03/07  KO    IMCR-141  CURRENT MAINTENANCE BASELINE
005300*   04/14/09  DP    IMCR-210  WIDENED RESWORK FD TO MATCH 55-BYTE
005400*                             COPYBOOK - SEE IMCR-210 IN RESPARSE
005500*   05/01/09  DP    IMCR-211  500-VALIDATE RE-CHECKS THE 2ND-ON
005600*                             CALL WEIGHT AND THE FLOATER MINIMUM
005700*                             - BOTH COULD BE BROKEN BY
005800*                             290-ASSIGN-REMAINING UNCAUGHT
005900*   05/01/09  DP    IMCR-212  DROPPED REDUNDANT OPEN OUTPUT SYSOUT
006000*                             IN 1000-ABEND-RTN - SYSOUT ALREADY
006100*                             OPEN WHEN AN ABEND CAN BE REACHED
006200*   05/12/09  DP    IMCR-213  RESIDENT-COUNT-WS NEVER DECLARED -
006300*                             ADDED TO COUNTERS-IDXS-ACCUMULATORS
006400*   05/12/09  DP    IMCR-214  SCHDWRT'S ASSIGN DID NOT MATCH THIS
006500*                             ONE - FIXED THERE, NO CHANGE HERE
006600*
006700******************************************************************
006800 
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS NEXT-PAGE.
007500 
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100 
008200     SELECT RESWORK
008300     ASSIGN TO UT-S-RESWORK
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS IFCODE.
008600 
008700     SELECT SCHDWORK
008800     ASSIGN TO UT-S-SCHDWORK
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100 
009200 DATA DIVISION.
009300 FILE SECTION.
009400 FD  SYSOUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 130 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SYSOUT-REC.
010000 01  SYSOUT-REC  PIC X(130).
010100 
010200****** THIS FILE CARRIES THE DERIVED LEAVE SETS AND PRESET
010300****** TABLE FORWARD FROM THE RESPARSE STEP
010400 FD  RESWORK
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 55 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RESIDENT-WORK-REC-IN.
011000 01  RESIDENT-WORK-REC-IN PIC X(55).
011100 
011200****** THIS FILE CARRIES THE FINISHED SCHEDULE AND THE TRAILER
011300****** STATUS RECORD FORWARD TO THE SCHDWRT REPORT STEP
011400 FD  SCHDWORK
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 50 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SCHDWORK-REC-OUT.
012000 01  SCHDWORK-REC-OUT PIC X(50).
012100 
012200 WORKING-STORAGE SECTION.
012300 
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                     PIC X(2).
012600         88  CODE-READ              VALUE SPACES.
012700         88  NO-MORE-DATA           VALUE "10".
012800     05  OFCODE                     PIC X(2).
012900         88  CODE-WRITE             VALUE SPACES.
013000     05  FILLER                     PIC X(01) VALUE SPACE.
013100 
013200 COPY RESWORK.
013300** QSAM FILE
013400 
013500 COPY RESSCHD.
013600** WORKING TABLE - NOT A FILE
013700 
013800 COPY ROTTBL.
013900** BUILT-IN TABLE - NOT A FILE
014000 
014100 COPY SCHDWORK.
014200** QSAM FILE
014300 
014400 01  WS-CURRENT-DATE.
014500     05  WS-CURR-YY                 PIC 9(04).
014600     05  WS-CURR-MM                 PIC 9(02).
014700     05  WS-CURR-DD                 PIC 9(02).
014800 01  WS-DATE-ALT REDEFINES WS-CURRENT-DATE.
014900     05  WS-DATE-ALL                PIC 9(08).
015000 01  WS-DATE-REDEF REDEFINES WS-CURRENT-DATE.
015100     05  FILLER                     PIC X(08).
015200 
015300 01  BLOCK-ROTATION-COUNT.
015400     05  BRC-COUNT OCCURS 23 TIMES INDEXED BY BRC-IDX
015500                                    PIC 9(03) COMP.
015600 01  BRC-REDEF REDEFINES BLOCK-ROTATION-COUNT.
015700     05  FILLER                     PIC X(69).
015800 
015900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016000     05  RESIDENT-COUNT-WS          PIC 9(05) COMP.
016100     05  BLK-SUB                    PIC 9(02) COMP.
016200     05  WS-PRE-SUB                 PIC 9(02) COMP.
016300     05  WS-START-IDX               PIC 9(05) COMP.
016400     05  WS-OFFSET                  PIC 9(05) COMP.
016500     05  WS-RAW-IDX                 PIC 9(05) COMP.
016600     05  WS-QUOT                    PIC 9(05) COMP.
016700     05  WS-REM                     PIC 9(05) COMP.
016800     05  WS-RES-SUB                 PIC 9(05) COMP.
016900     05  WS-TARGET-ROT-CODE         PIC 9(02) COMP.
017000     05  WS-TARGET-MIN-COUNT        PIC 9(03) COMP.
017100     05  WS-ROT-SUB                 PIC 9(02) COMP.
017200     05  WS-WEIGHT-TOTAL            PIC 9(05) COMP.
017300     05  WS-CHECK-BLK               PIC 9(02) COMP.
017400     05  WS-WINDOW-START            PIC 9(02) COMP.
017500     05  WS-WINDOW-COUNT            PIC 9(02) COMP.
017600     05  WS-MT-STREAK-COUNT         PIC 9(02) COMP.
017700     05  FILLER                     PIC X(01) VALUE SPACE.
017800 
017900 01  FLAGS-AND-SWITCHES.
018000     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
018100         88  NO-MORE-RESWORK-DATA   VALUE "N".
018200     05  SCHDULE-FEASIBLE-SW        PIC X(01) VALUE "Y".
018300         88  SCHEDULE-FEASIBLE      VALUE "Y".
018400         88  SCHEDULE-INFEASIBLE    VALUE "N".
018500     05  WS-CANDIDATE-OK-SW         PIC X(01).
018600         88  WS-CANDIDATE-OK        VALUE "Y".
018700     05  WS-HALF-LEAVE-SW           PIC X(01).
018800         88  WS-ON-HALF-LEAVE       VALUE "Y".
018900     05  WS-ELIGIBLE-SW             PIC X(01).
019000         88  WS-IS-ELIGIBLE         VALUE "Y".
019100 01  FLAGS-REDEF REDEFINES FLAGS-AND-SWITCHES.
019200     05  FILLER                     PIC X(05).
019300 
019400 01  WS-SCORE-FIELDS.
019500     05  WS-RAW-SCORE               PIC S9(05) COMP.
019600     05  WS-MAX-POSSIBLE            PIC S9(05) COMP.
019700     05  WS-NORM-SCORE              PIC S9(03)V99.
019800     05  FILLER                     PIC X(01) VALUE SPACE.
019900 
020000 COPY ABENDWRK.
020100** QSAM FILE
020200 
020300 LINKAGE SECTION.
020400 COPY BATCTL.
020500 
020600 PROCEDURE DIVISION USING BATCH-CONTROL-RECORD.
020700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020800     PERFORM 100-MAINLINE THRU 100-EXIT.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE +0 TO BC-RETURN-CD.
021100     GOBACK.
021200 
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN STEP SCHDBLD ********".
021600*Y2K 01/08/99 DP - CENTURY-SAFE DATE, REPLACES 2-DIGIT ACCEPT     IMCR-090
021700     ACCEPT WS-DATE-ALL FROM DATE YYYYMMDD.                       IMCR-090
021800     MOVE ZERO TO RESIDENT-COUNT-WS.
021900     OPEN INPUT RESWORK.
022000     OPEN OUTPUT SCHDWORK, SYSOUT.
022100     PERFORM 050-LOAD-RESIDENTS THRU 050-EXIT
022200         UNTIL NO-MORE-RESWORK-DATA.
022300     IF RESIDENT-COUNT-WS = ZERO
022400         MOVE "EMPTY RESIDENT WORK FILE" TO ABEND-REASON
022500         GO TO 1000-ABEND-RTN.
022600 000-EXIT.
022700     EXIT.
022800 
022900******** LOADS ONE RESWORK RECORD INTO THE NEXT FREE ROW OF THE
023000******** IN-MEMORY RESIDENT TABLE AND PRIMES ITS SCHEDULE CELLS
023100******** TO 99 (THE "NOT YET ASSIGNED" SENTINEL) - A REAL CODE
023200******** RUNS 00 THRU 22 SO 99 CAN NEVER BE MISTAKEN FOR ONE
023300 050-LOAD-RESIDENTS.
023400     MOVE "050-LOAD-RESIDENTS" TO PARA-NAME.
023500     READ RESWORK INTO RESIDENT-WORK-RECORD
023600         AT END
023700         MOVE "N" TO MORE-DATA-SW
023800         GO TO 050-EXIT
023900     END-READ.
024000     ADD +1 TO RESIDENT-COUNT-WS.
024100     SET RES-IDX TO RESIDENT-COUNT-WS.
024200     MOVE RW-RES-ID TO RT-RES-ID (RES-IDX).
024300     MOVE RW-RES-PGY TO RT-RES-PGY (RES-IDX).
024400     MOVE RW-FULL-LEAVE-BLOCK TO RT-FULL-LEAVE-BLOCK (RES-IDX).
024500     MOVE RW-HALF-LEAVE-BLOCK-1
024600         TO RT-HALF-LEAVE-BLOCK-1 (RES-IDX).
024700     MOVE RW-HALF-LEAVE-BLOCK-2
024800         TO RT-HALF-LEAVE-BLOCK-2 (RES-IDX).
024900     PERFORM 055-COPY-ONE-PRESET THRU 055-EXIT
025000         VARYING WS-PRE-SUB FROM 1 BY 1 UNTIL WS-PRE-SUB > 13.
025100 050-EXIT.
025200     EXIT.
025300 
025400 055-COPY-ONE-PRESET.
025500     SET RW-PRE-IDX TO WS-PRE-SUB.
025600     SET RT-PRE-IDX TO WS-PRE-SUB.
025700     SET RT-BLK-IDX TO WS-PRE-SUB.
025800     MOVE RW-PRESET-TYPE (RW-PRE-IDX)
025900         TO RT-PRESET-TYPE (RES-IDX, RT-PRE-IDX).
026000     MOVE RW-PRESET-CODE (RW-PRE-IDX)
026100         TO RT-PRESET-CODE (RES-IDX, RT-PRE-IDX).
026200     MOVE 99 TO RT-ROT-CODE (RES-IDX, RT-BLK-IDX).
026300     PERFORM 056-ZERO-ONE-ROT-COUNT THRU 056-EXIT
026400         VARYING BRC-IDX FROM 1 BY 1 UNTIL BRC-IDX > 23.
026500 055-EXIT.
026600     EXIT.
026700 
026800 056-ZERO-ONE-ROT-COUNT.
026900     MOVE ZERO TO RT-ROT-COUNT (RES-IDX, BRC-IDX).
027000 056-EXIT.
027100     EXIT.
027200 
027300 100-MAINLINE.
027400     MOVE "100-MAINLINE" TO PARA-NAME.
027500     PERFORM 200-BUILD-SCHEDULE THRU 200-EXIT.
027600     PERFORM 500-VALIDATE-HARD-RULES THRU 500-EXIT.
027700     IF SCHEDULE-FEASIBLE
027800         PERFORM 600-SCORE-SCHEDULE THRU 600-EXIT
027900     ELSE
028000         MOVE ZERO TO WS-RAW-SCORE WS-MAX-POSSIBLE WS-NORM-SCORE.
028100     PERFORM 700-WRITE-SCHDWORK THRU 700-EXIT.
028200 100-EXIT.
028300     EXIT.
028400 
028500******** MAIN CONSTRUCTION LOOP - ONE BLOCK AT A TIME, FIXED AND
028600******** MINIMUM STAFFING RULES FIRST, THEN WHATEVER IS LEFT
028700 200-BUILD-SCHEDULE.
028800     MOVE "200-BUILD-SCHEDULE" TO PARA-NAME.
028900     PERFORM 205-BUILD-ONE-BLOCK THRU 205-EXIT
029000         VARYING BLK-SUB FROM 1 BY 1 UNTIL BLK-SUB > 13.
029100 200-EXIT.
029200     EXIT.
029300 
029400 205-BUILD-ONE-BLOCK.
029500****** ROTATE THE START POINT EACH BLOCK SO THE SAME EARLY
029600****** ROSTER NAMES ARE NOT ALWAYS FIRST IN LINE FOR THE BIG
029700****** FIXED-COUNT ROTATIONS - A POOR MAN'S FAIRNESS SHUFFLE
029800     COMPUTE WS-RAW-IDX = (BLK-SUB - 1) * 7.
029900     DIVIDE WS-RAW-IDX BY RESIDENT-COUNT-WS
030000         GIVING WS-QUOT REMAINDER WS-REM.
030100     COMPUTE WS-START-IDX = WS-REM + 1.
030200     PERFORM 206-ZERO-ONE-BLOCK-TOTAL THRU 206-EXIT
030300         VARYING BRC-IDX FROM 1 BY 1 UNTIL BRC-IDX > 23.
030400     PERFORM 210-ASSIGN-LEAVE-AND-FORCED THRU 210-EXIT.
030500     PERFORM 220-ASSIGN-BLOCK-ONE-RULE THRU 220-EXIT.
030600     PERFORM 230-ASSIGN-SENIOR-ROTATION THRU 230-EXIT.
030700     PERFORM 240-ASSIGN-REGISTRAR-ROTATION THRU 240-EXIT.
030800     PERFORM 250-ASSIGN-MEDICAL-TEAMS THRU 250-EXIT.
030900     PERFORM 260-ASSIGN-MINIMUM-COVERAGE THRU 260-EXIT.
031000     PERFORM 270-ASSIGN-SECOND-ON-CALL THRU 270-EXIT.
031100     PERFORM 280-ASSIGN-FLOATER-MINIMUM THRU 280-EXIT.
031200     PERFORM 290-ASSIGN-REMAINING THRU 290-EXIT.
031300 205-EXIT.
031400     EXIT.
031500 
031600 206-ZERO-ONE-BLOCK-TOTAL.
031700     MOVE ZERO TO BRC-COUNT (BRC-IDX).
031800 206-EXIT.
031900     EXIT.
032000 
032100******** FULL-LEAVE BLOCKS GO TO LEAVE, FORCED PRESETS ARE LAID
032200******** DOWN NEXT - H2 AND H5
032300 210-ASSIGN-LEAVE-AND-FORCED.
032400     PERFORM 215-ONE-RES-LEAVE-FORCED THRU 215-EXIT
032500         VARYING RES-IDX FROM 1 BY 1 UNTIL
032600             RES-IDX > RESIDENT-COUNT-WS.
032700 210-EXIT.
032800     EXIT.
032900 
033000 215-ONE-RES-LEAVE-FORCED.
033100     IF RT-FULL-LEAVE-BLOCK (RES-IDX) = BLK-SUB
033200         MOVE 22 TO RT-ROT-CODE (RES-IDX, BLK-SUB)
033300     ELSE
033400         IF RT-PRESET-TYPE (RES-IDX, BLK-SUB) = "F"
033500             MOVE RT-PRESET-CODE (RES-IDX, BLK-SUB)
033600                 TO RT-ROT-CODE (RES-IDX, BLK-SUB)
033700         END-IF
033800     END-IF.
033900 215-EXIT.
034000     EXIT.
034100 
034200******** H11 - EVERY R1 IS IN MEDICAL TEAMS IN BLOCK 1 UNLESS
034300******** LEAVE OR A PRESET ALREADY CLAIMED THE SLOT
034400 220-ASSIGN-BLOCK-ONE-RULE.
034500     IF BLK-SUB = 1
034600         PERFORM 225-ONE-RES-BLOCK-ONE THRU 225-EXIT
034700             VARYING RES-IDX FROM 1 BY 1 UNTIL
034800                 RES-IDX > RESIDENT-COUNT-WS.
034900 220-EXIT.
035000     EXIT.
035100 
035200 225-ONE-RES-BLOCK-ONE.
035300     IF RT-RES-PGY (RES-IDX) = "R1"
035400         AND RT-ROT-CODE (RES-IDX, 1) = 99
035500         AND NOT (RT-PRESET-TYPE (RES-IDX, 1) = "B"
035600             AND RT-PRESET-CODE (RES-IDX, 1) = 19)
035700         MOVE 19 TO RT-ROT-CODE (RES-IDX, 1)
035800         ADD +1 TO RT-ROT-COUNT (RES-IDX, 20)
035900         ADD +1 TO BRC-COUNT (20).
036000 225-EXIT.
036100     EXIT.
036200 
036300******** H9/H13 - SENIOR ROTATION, EXACTLY 10 PER BLOCK, R2/R3
036400******** ONLY, NO R2 IN BLOCK 1 (H11), NO BACK-TO-BACK (H13)
036500 230-ASSIGN-SENIOR-ROTATION.
036600     MOVE 20 TO WS-TARGET-ROT-CODE.
036700     MOVE 10 TO WS-TARGET-MIN-COUNT.
036800     PERFORM 295-FILL-QUOTA-ROTATION THRU 295-EXIT.
036900 230-EXIT.
037000     EXIT.
037100 
037200******** H9 - REGISTRAR ROTATION, EXACTLY 20 PER BLOCK, R4 ONLY
037300 240-ASSIGN-REGISTRAR-ROTATION.
037400     MOVE 21 TO WS-TARGET-ROT-CODE.
037500     MOVE 20 TO WS-TARGET-MIN-COUNT.
037600     PERFORM 295-FILL-QUOTA-ROTATION THRU 295-EXIT.
037700 240-EXIT.
037800     EXIT.
037900 
038000******** H10 - MEDICAL TEAMS: BLOCK 2 AT LEAST 25, BLOCKS 4-13
038100******** EXACTLY 20 (BLOCK 1 WAS ALREADY HANDLED BY H11, BLOCK 3
038200******** CARRIES NO SEPARATE FLOOR OF ITS OWN)
038300 250-ASSIGN-MEDICAL-TEAMS.
038400     IF BLK-SUB = 2
038500         MOVE 19 TO WS-TARGET-ROT-CODE
038600         MOVE 25 TO WS-TARGET-MIN-COUNT
038700         PERFORM 295-FILL-QUOTA-ROTATION THRU 295-EXIT
038800     ELSE
038900         IF BLK-SUB > 3
039000             MOVE 19 TO WS-TARGET-ROT-CODE
039100             MOVE 20 TO WS-TARGET-MIN-COUNT
039200             PERFORM 295-FILL-QUOTA-ROTATION THRU 295-EXIT.
039300 250-EXIT.
039400     EXIT.
039500 
039600******** H9 - THE TEN UNWEIGHTED MINIMUM-COVERAGE ROTATIONS.
039700******** H7 NOTED THE SOURCE ONCE CARRIED A WEIGHTED VARIANT OF
039800******** THIS STEP - IT WAS NEVER TURNED ON AND WAS DROPPED
039900 260-ASSIGN-MINIMUM-COVERAGE.
040000     MOVE  0 TO WS-TARGET-ROT-CODE.
040100     MOVE 11 TO WS-TARGET-MIN-COUNT.
040200     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
040300     MOVE  3 TO WS-TARGET-ROT-CODE.
040400     MOVE 11 TO WS-TARGET-MIN-COUNT.
040500     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
040600     MOVE  6 TO WS-TARGET-ROT-CODE.
040700     MOVE  7 TO WS-TARGET-MIN-COUNT.
040800     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
040900     MOVE  7 TO WS-TARGET-ROT-CODE.
041000     MOVE  7 TO WS-TARGET-MIN-COUNT.
041100     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
041200     MOVE  8 TO WS-TARGET-ROT-CODE.
041300     MOVE  6 TO WS-TARGET-MIN-COUNT.
041400     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
041500     MOVE  9 TO WS-TARGET-ROT-CODE.
041600     MOVE  6 TO WS-TARGET-MIN-COUNT.
041700     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
041800     MOVE 11 TO WS-TARGET-ROT-CODE.
041900     MOVE  5 TO WS-TARGET-MIN-COUNT.
042000     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
042100     MOVE 12 TO WS-TARGET-ROT-CODE.
042200     MOVE  5 TO WS-TARGET-MIN-COUNT.
042300     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
042400     MOVE 13 TO WS-TARGET-ROT-CODE.
042500     MOVE  9 TO WS-TARGET-MIN-COUNT.
042600     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
042700     MOVE 18 TO WS-TARGET-ROT-CODE.
042800     MOVE 10 TO WS-TARGET-MIN-COUNT.
042900     PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
043000 260-EXIT.
043100     EXIT.
043200 
043300******** H9 - 2ND-ON-CALL WEIGHTED MINIMUM OVER GI, RHEUMATOLOGY
043400******** AND PULMONOLOGY - WEIGHT 6 FOR A FULL BLOCK, 3 IF THE
043500******** BLOCK IS A HALF-LEAVE BLOCK FOR THE RESIDENT, SUM >= 60
043600 270-ASSIGN-SECOND-ON-CALL.
043700     COMPUTE WS-WEIGHT-TOTAL =
043800         (BRC-COUNT (15) * 6) + (BRC-COUNT (17) * 6)
043900         + (BRC-COUNT (16) * 6).
044000     PERFORM 275-ADD-ONE-ON-CALL-RESIDENT THRU 275-EXIT
044100         VARYING WS-OFFSET FROM 0 BY 1
044200             UNTIL WS-WEIGHT-TOTAL >= 60
044300             OR WS-OFFSET >= RESIDENT-COUNT-WS.
044400 270-EXIT.
044500     EXIT.
044600 
044700 275-ADD-ONE-ON-CALL-RESIDENT.
044800     COMPUTE WS-RAW-IDX = WS-START-IDX - 1 + WS-OFFSET.
044900     DIVIDE WS-RAW-IDX BY RESIDENT-COUNT-WS
045000         GIVING WS-QUOT REMAINDER WS-REM.
045100     COMPUTE WS-RES-SUB = WS-REM + 1.
045200     SET RES-IDX TO WS-RES-SUB.
045300     IF RT-ROT-CODE (RES-IDX, BLK-SUB) = 99
045400         AND RT-RES-PGY (RES-IDX) = "R3"
045500         MOVE 14 TO WS-TARGET-ROT-CODE
045600         PERFORM 296-CANDIDATE-OK THRU 296-EXIT
045700         IF WS-CANDIDATE-OK
045800             MOVE 14 TO RT-ROT-CODE (RES-IDX, BLK-SUB)
045900             ADD +1 TO RT-ROT-COUNT (RES-IDX, 15)
046000             ADD +1 TO BRC-COUNT (15)
046100             PERFORM 277-ADD-ON-CALL-WEIGHT THRU 277-EXIT
046200         END-IF.
046300 275-EXIT.
046400     EXIT.
046500 
046600 277-ADD-ON-CALL-WEIGHT.
046700     IF RT-HALF-LEAVE-BLOCK-1 (RES-IDX) = BLK-SUB
046800         OR RT-HALF-LEAVE-BLOCK-2 (RES-IDX) = BLK-SUB
046900         ADD +3 TO WS-WEIGHT-TOTAL
047000     ELSE
047100         ADD +6 TO WS-WEIGHT-TOTAL.
047200 277-EXIT.
047300     EXIT.
047400 
047500******** H9 - FLOATER MINIMUM, NEPHROLOGY (R2) PLUS ENDOCRINE
047600******** (R1) HEAD-COUNT AT LEAST 10 BETWEEN THE TWO OF THEM
047700 280-ASSIGN-FLOATER-MINIMUM.
047800     MOVE  4 TO WS-TARGET-ROT-CODE.
047900     COMPUTE WS-TARGET-MIN-COUNT = 10 - BRC-COUNT (2).
048000     IF WS-TARGET-MIN-COUNT > 0
048100         PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
048200     MOVE  1 TO WS-TARGET-ROT-CODE.
048300     COMPUTE WS-TARGET-MIN-COUNT = 10 - BRC-COUNT (5)
048400         - BRC-COUNT (2).
048500     IF WS-TARGET-MIN-COUNT > 0
048600         PERFORM 265-FILL-TO-MINIMUM THRU 265-EXIT.
048700 280-EXIT.
048800     EXIT.
048900 
049000******** ANYONE STILL UNASSIGNED FOR THIS BLOCK GETS THE FIRST
049100******** ELIGIBLE ROTATION THE TABLE SEARCH TURNS UP
049200 290-ASSIGN-REMAINING.
049300     PERFORM 292-ONE-RES-REMAINING THRU 292-EXIT
049400         VARYING RES-IDX FROM 1 BY 1 UNTIL
049500             RES-IDX > RESIDENT-COUNT-WS.
049600 290-EXIT.
049700     EXIT.
049800 
049900 292-ONE-RES-REMAINING.
050000     IF RT-ROT-CODE (RES-IDX, BLK-SUB) = 99
050100         PERFORM 293-SCAN-ONE-ROTATION THRU 293-EXIT
050200             VARYING ROT-IDX FROM 1 BY 1 UNTIL
050300                 ROT-IDX > 23
050400                 OR RT-ROT-CODE (RES-IDX, BLK-SUB) NOT = 99.
050500 292-EXIT.
050600     EXIT.
050700 
050800 293-SCAN-ONE-ROTATION.
050900     SET WS-ROT-SUB TO ROT-IDX.
051000     COMPUTE WS-TARGET-ROT-CODE = WS-ROT-SUB - 1.
051100     PERFORM 296-CANDIDATE-OK THRU 296-EXIT.
051200     IF WS-CANDIDATE-OK
051300         MOVE WS-TARGET-ROT-CODE TO RT-ROT-CODE (RES-IDX, BLK-SUB)
051400         ADD +1 TO RT-ROT-COUNT (RES-IDX, ROT-IDX)
051500         ADD +1 TO BRC-COUNT (ROT-IDX).
051600 293-EXIT.
051700     EXIT.
051800 
051900******** SHARED QUOTA FILLER - USED FOR SENIOR, REGISTRAR AND
052000******** MEDICAL TEAMS, WHICH ARE ALL "FILL TO EXACTLY/AT LEAST
052100******** N" RULES DRIVEN OFF THE SAME ROUND-ROBIN RESIDENT SCAN
052200 295-FILL-QUOTA-ROTATION.
052300     PERFORM 297-ONE-QUOTA-CANDIDATE THRU 297-EXIT
052400         VARYING WS-OFFSET FROM 0 BY 1
052500             UNTIL BRC-COUNT (WS-TARGET-ROT-CODE + 1)
052600                 >= WS-TARGET-MIN-COUNT
052700             OR WS-OFFSET >= RESIDENT-COUNT-WS.
052800 295-EXIT.
052900     EXIT.
053000 
053100 297-ONE-QUOTA-CANDIDATE.
053200     COMPUTE WS-RAW-IDX = WS-START-IDX - 1 + WS-OFFSET.
053300     DIVIDE WS-RAW-IDX BY RESIDENT-COUNT-WS
053400         GIVING WS-QUOT REMAINDER WS-REM.
053500     COMPUTE WS-RES-SUB = WS-REM + 1.
053600     SET RES-IDX TO WS-RES-SUB.
053700     PERFORM 296-CANDIDATE-OK THRU 296-EXIT.
053800     IF WS-CANDIDATE-OK
053900         MOVE WS-TARGET-ROT-CODE TO RT-ROT-CODE (RES-IDX, BLK-SUB)
054000         SET ROT-IDX TO WS-TARGET-ROT-CODE
054100         SET ROT-IDX UP BY 1
054200         ADD +1 TO RT-ROT-COUNT (RES-IDX, ROT-IDX)
054300         ADD +1 TO BRC-COUNT (ROT-IDX).
054400 297-EXIT.
054500     EXIT.
054600 
054700******** MINIMUM-COVERAGE FILLER - SAME IDEA AS 295 BUT STOPS AT
054800******** A MINIMUM RATHER THAN AN EXACT COUNT, REUSED FOR ALL TEN
054900******** OF THE UNWEIGHTED MINIMUM-COVERAGE ROTATIONS
055000 265-FILL-TO-MINIMUM.
055100     PERFORM 297-ONE-QUOTA-CANDIDATE THRU 297-EXIT
055200         VARYING WS-OFFSET FROM 0 BY 1
055300             UNTIL BRC-COUNT (WS-TARGET-ROT-CODE + 1)
055400                 >= WS-TARGET-MIN-COUNT
055500             OR WS-OFFSET >= RESIDENT-COUNT-WS.
055600 265-EXIT.
055700     EXIT.
055800 
055900******** THE ONE PLACE ELIGIBILITY, HALF-LEAVE, FORCED/FORBIDDEN
056000******** AND THE PER-RESIDENT GRADUATION CAP ARE ALL CHECKED
056100******** TOGETHER BEFORE A CANDIDATE ROTATION IS HANDED OUT
056200 296-CANDIDATE-OK.
056300     MOVE "N" TO WS-CANDIDATE-OK-SW.
056400     IF RT-ROT-CODE (RES-IDX, BLK-SUB) NOT = 99
056500         GO TO 296-EXIT.
056600     IF RT-PRESET-TYPE (RES-IDX, BLK-SUB) = "B"
056700         AND RT-PRESET-CODE (RES-IDX, BLK-SUB)
056800             = WS-TARGET-ROT-CODE
056900         GO TO 296-EXIT.
057000     SET ROT-IDX TO WS-TARGET-ROT-CODE.
057100     SET ROT-IDX UP BY 1.
057200     PERFORM 297-CHECK-GRADE-ELIGIBLE THRU 297-CHECK-EXIT.
057300     IF NOT WS-IS-ELIGIBLE
057400         GO TO 296-EXIT.
057500     IF RT-HALF-LEAVE-BLOCK-1 (RES-IDX) = BLK-SUB
057600         OR RT-HALF-LEAVE-BLOCK-2 (RES-IDX) = BLK-SUB
057700         PERFORM 298-CHECK-LEAVE-OK THRU 298-CHECK-EXIT
057800         IF NOT WS-ON-HALF-LEAVE
057900             GO TO 296-EXIT.
058000     IF WS-TARGET-ROT-CODE = 20
058100         AND RT-RES-PGY (RES-IDX) = "R2"
058200         AND BLK-SUB = 1
058300         GO TO 296-EXIT.
058400     IF WS-TARGET-ROT-CODE = 20 AND BLK-SUB > 1
058500         COMPUTE WS-CHECK-BLK = BLK-SUB - 1
058600         IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 20
058700             GO TO 296-EXIT.
058800     PERFORM 299-CHECK-GRAD-CAP THRU 299-CHECK-EXIT.
058900     IF NOT WS-CANDIDATE-OK
059000         GO TO 296-EXIT.
059100     MOVE "Y" TO WS-CANDIDATE-OK-SW.
059200 296-EXIT.
059300     EXIT.
059400 
059500 297-CHECK-GRADE-ELIGIBLE.
059600     MOVE "N" TO WS-ELIGIBLE-SW.
059700     EVALUATE RT-RES-PGY (RES-IDX)
059800         WHEN "R1"
059900             IF ROT-ELIG-R1 (ROT-IDX) = "Y"
060000                 MOVE "Y" TO WS-ELIGIBLE-SW
060100             END-IF
060200         WHEN "R2"
060300             IF ROT-ELIG-R2 (ROT-IDX) = "Y"
060400                 MOVE "Y" TO WS-ELIGIBLE-SW
060500             END-IF
060600         WHEN "R3"
060700             IF ROT-ELIG-R3 (ROT-IDX) = "Y"
060800                 MOVE "Y" TO WS-ELIGIBLE-SW
060900             END-IF
061000         WHEN "R4"
061100             IF ROT-ELIG-R4 (ROT-IDX) = "Y"
061200                 MOVE "Y" TO WS-ELIGIBLE-SW
061300             END-IF
061400     END-EVALUATE.
061500 297-CHECK-EXIT.
061600     EXIT.
061700 
061800 298-CHECK-LEAVE-OK.
061900     MOVE "N" TO WS-HALF-LEAVE-SW.
062000     EVALUATE RT-RES-PGY (RES-IDX)
062100         WHEN "R1"
062200             IF ROT-LVOK-R1 (ROT-IDX) = "Y"
062300                 MOVE "Y" TO WS-HALF-LEAVE-SW
062400             END-IF
062500         WHEN "R2"
062600             IF ROT-LVOK-R2 (ROT-IDX) = "Y"
062700                 MOVE "Y" TO WS-HALF-LEAVE-SW
062800             END-IF
062900         WHEN "R3"
063000             IF ROT-LVOK-R3 (ROT-IDX) = "Y"
063100                 MOVE "Y" TO WS-HALF-LEAVE-SW
063200             END-IF
063300         WHEN "R4"
063400             IF ROT-LVOK-R4 (ROT-IDX) = "Y"
063500                 MOVE "Y" TO WS-HALF-LEAVE-SW
063600             END-IF
063700     END-EVALUATE.
063800 298-CHECK-EXIT.
063900     EXIT.
064000 
064100******** H8 UPPER BOUNDS, CHECKED DURING THE BUILD SO THE GREEDY
064200******** FILL DOES NOT HAND ONE RESIDENT MORE BLOCKS OF A GROUP
064300******** THAN GRADUATION RULES ALLOW
064400 299-CHECK-GRAD-CAP.
064500     MOVE "Y" TO WS-CANDIDATE-OK-SW.
064600     EVALUATE TRUE
064700         WHEN RT-RES-PGY (RES-IDX) = "R1"
064800             AND WS-TARGET-ROT-CODE = 19
064900             AND RT-ROT-COUNT (RES-IDX, 20) >= 8
065000             MOVE "N" TO WS-CANDIDATE-OK-SW
065100         WHEN RT-RES-PGY (RES-IDX) = "R1"
065200             AND WS-TARGET-ROT-CODE = 3
065300             AND RT-ROT-COUNT (RES-IDX, 4) >= 2
065400             MOVE "N" TO WS-CANDIDATE-OK-SW
065500         WHEN RT-RES-PGY (RES-IDX) = "R1"
065600             AND WS-TARGET-ROT-CODE = 0
065700             AND RT-ROT-COUNT (RES-IDX, 1) >= 2
065800             MOVE "N" TO WS-CANDIDATE-OK-SW
065900         WHEN RT-RES-PGY (RES-IDX) = "R1"
066000             AND WS-TARGET-ROT-CODE = 2
066100             AND RT-ROT-COUNT (RES-IDX, 3) >= 2
066200             MOVE "N" TO WS-CANDIDATE-OK-SW
066300         WHEN RT-RES-PGY (RES-IDX) = "R1"
066400             AND WS-TARGET-ROT-CODE = 1
066500             AND RT-ROT-COUNT (RES-IDX, 2) >= 2
066600             MOVE "N" TO WS-CANDIDATE-OK-SW
066700         WHEN RT-RES-PGY (RES-IDX) = "R2"
066800             AND WS-TARGET-ROT-CODE = 20
066900             AND RT-ROT-COUNT (RES-IDX, 21) >= 1
067000             MOVE "N" TO WS-CANDIDATE-OK-SW
067100         WHEN RT-RES-PGY (RES-IDX) = "R2"
067200             AND WS-TARGET-ROT-CODE = 6
067300             AND RT-ROT-COUNT (RES-IDX, 7) >= 2
067400             MOVE "N" TO WS-CANDIDATE-OK-SW
067500         WHEN RT-RES-PGY (RES-IDX) = "R2"
067600             AND WS-TARGET-ROT-CODE = 7
067700             AND RT-ROT-COUNT (RES-IDX, 8) >= 2
067800             MOVE "N" TO WS-CANDIDATE-OK-SW
067900         WHEN RT-RES-PGY (RES-IDX) = "R2"
068000             AND WS-TARGET-ROT-CODE = 4
068100             AND RT-ROT-COUNT (RES-IDX, 5) >= 2
068200             MOVE "N" TO WS-CANDIDATE-OK-SW
068300         WHEN RT-RES-PGY (RES-IDX) = "R3"
068400             AND WS-TARGET-ROT-CODE = 20
068500             AND RT-ROT-COUNT (RES-IDX, 21) >= 2
068600             MOVE "N" TO WS-CANDIDATE-OK-SW
068700         WHEN RT-RES-PGY (RES-IDX) = "R3"
068800             AND WS-TARGET-ROT-CODE = 14
068900             AND RT-ROT-COUNT (RES-IDX, 15) >= 2
069000             MOVE "N" TO WS-CANDIDATE-OK-SW
069100         WHEN RT-RES-PGY (RES-IDX) = "R3"
069200             AND WS-TARGET-ROT-CODE = 15
069300             AND RT-ROT-COUNT (RES-IDX, 16) >= 2
069400             MOVE "N" TO WS-CANDIDATE-OK-SW
069500         WHEN RT-RES-PGY (RES-IDX) = "R4"
069600             AND WS-TARGET-ROT-CODE = 21
069700             AND RT-ROT-COUNT (RES-IDX, 22) >= 6
069800             MOVE "N" TO WS-CANDIDATE-OK-SW
069900         WHEN RT-RES-PGY (RES-IDX) = "R4"
070000             AND WS-TARGET-ROT-CODE = 18
070100             AND RT-ROT-COUNT (RES-IDX, 19) >= 2
070200             MOVE "N" TO WS-CANDIDATE-OK-SW
070300         WHEN RT-RES-PGY (RES-IDX) = "R4"
070400             AND WS-TARGET-ROT-CODE = 13
070500             AND RT-ROT-COUNT (RES-IDX, 14) >= 2
070600             MOVE "N" TO WS-CANDIDATE-OK-SW
070700     END-EVALUATE.
070800 299-CHECK-EXIT.
070900     EXIT.
071000 
071100******** FULL HARD-RULE VALIDATION - RECOMPUTED FROM SCRATCH OVER
071200******** THE FINISHED TABLE.  THIS DOES NOT TRUST HOW THE BUILD
071300******** GOT THERE - IT IS THE SAME CHECK A FULLY HAND-BUILT
071400******** SCHEDULE WOULD HAVE TO PASS (IMCR-104)
071500 500-VALIDATE-HARD-RULES.
071600     MOVE "500-VALIDATE-HARD-RULES" TO PARA-NAME.
071700     MOVE "Y" TO SCHDULE-FEASIBLE-SW.
071800     PERFORM 510-VALIDATE-ONE-RESIDENT THRU 510-EXIT
071900         VARYING RES-IDX FROM 1 BY 1 UNTIL
072000             RES-IDX > RESIDENT-COUNT-WS.
072100     IF SCHEDULE-FEASIBLE
072200         PERFORM 550-VALIDATE-ONE-BLOCK THRU 550-EXIT
072300             VARYING BLK-SUB FROM 1 BY 1 UNTIL BLK-SUB > 13.
072400 500-EXIT.
072500     EXIT.
072600 
072700 510-VALIDATE-ONE-RESIDENT.
072800     IF SCHEDULE-FEASIBLE
072900         PERFORM 515-CHECK-RESIDENT-BLOCKS THRU 515-EXIT
073000             VARYING BLK-SUB FROM 1 BY 1 UNTIL BLK-SUB > 13
073100                 OR SCHEDULE-INFEASIBLE
073200         PERFORM 530-CHECK-GRAD-REQS THRU 530-EXIT
073300         PERFORM 540-CHECK-R1-FATIGUE THRU 540-EXIT.
073400 510-EXIT.
073500     EXIT.
073600 
073700******** H1 THRU H6, PER RESIDENT PER BLOCK
073800 515-CHECK-RESIDENT-BLOCKS.
073900     IF RT-ROT-CODE (RES-IDX, BLK-SUB) > 22
074000         MOVE "N" TO SCHDULE-FEASIBLE-SW
074100         GO TO 515-EXIT.
074200     IF RT-FULL-LEAVE-BLOCK (RES-IDX) = BLK-SUB
074300         IF RT-ROT-CODE (RES-IDX, BLK-SUB) NOT = 22
074400             MOVE "N" TO SCHDULE-FEASIBLE-SW
074500         END-IF
074600         GO TO 515-EXIT.
074700     IF RT-ROT-CODE (RES-IDX, BLK-SUB) = 22
074800         MOVE "N" TO SCHDULE-FEASIBLE-SW
074900         GO TO 515-EXIT.
075000     SET ROT-IDX TO RT-ROT-CODE (RES-IDX, BLK-SUB).
075100     SET ROT-IDX UP BY 1.
075200     PERFORM 297-CHECK-GRADE-ELIGIBLE THRU 297-CHECK-EXIT.
075300     IF NOT WS-IS-ELIGIBLE
075400         MOVE "N" TO SCHDULE-FEASIBLE-SW
075500         GO TO 515-EXIT.
075600     IF RT-HALF-LEAVE-BLOCK-1 (RES-IDX) = BLK-SUB
075700         OR RT-HALF-LEAVE-BLOCK-2 (RES-IDX) = BLK-SUB
075800         PERFORM 298-CHECK-LEAVE-OK THRU 298-CHECK-EXIT
075900         IF NOT WS-ON-HALF-LEAVE
076000             MOVE "N" TO SCHDULE-FEASIBLE-SW
076100             GO TO 515-EXIT.
076200     IF RT-PRESET-TYPE (RES-IDX, BLK-SUB) = "F"
076300         IF RT-ROT-CODE (RES-IDX, BLK-SUB)
076400             NOT = RT-PRESET-CODE (RES-IDX, BLK-SUB)
076500             MOVE "N" TO SCHDULE-FEASIBLE-SW
076600         END-IF
076700         GO TO 515-EXIT.
076800     IF RT-PRESET-TYPE (RES-IDX, BLK-SUB) = "B"
076900         IF RT-ROT-CODE (RES-IDX, BLK-SUB)
077000             = RT-PRESET-CODE (RES-IDX, BLK-SUB)
077100             MOVE "N" TO SCHDULE-FEASIBLE-SW
077200         END-IF.
077300 515-EXIT.
077400     EXIT.
077500 
077600******** H8 - GRADUATION REQUIREMENT COUNTS, EXCLUDING THE FULL
077700******** LEAVE BLOCK, ONE PARAGRAPH PER GRADE
077800 530-CHECK-GRAD-REQS.
077900     EVALUATE RT-RES-PGY (RES-IDX)
078000         WHEN "R1" PERFORM 531-CHECK-GRAD-R1 THRU 531-EXIT
078100         WHEN "R2" PERFORM 532-CHECK-GRAD-R2 THRU 532-EXIT
078200         WHEN "R3" PERFORM 533-CHECK-GRAD-R3 THRU 533-EXIT
078300         WHEN "R4" PERFORM 534-CHECK-GRAD-R4 THRU 534-EXIT
078400     END-EVALUATE.
078500 530-EXIT.
078600     EXIT.
078700 
078800 531-CHECK-GRAD-R1.
078900     PERFORM 535-COUNT-GROUP THRU 535-EXIT.
079000     IF RT-ROT-COUNT (RES-IDX, 20) < 7
079100         OR RT-ROT-COUNT (RES-IDX, 20) > 8
079200         MOVE "N" TO SCHDULE-FEASIBLE-SW.
079300     IF RT-ROT-COUNT (RES-IDX, 4) < 1
079400         OR RT-ROT-COUNT (RES-IDX, 4) > 2
079500         MOVE "N" TO SCHDULE-FEASIBLE-SW.
079600     IF RT-ROT-COUNT (RES-IDX, 1) NOT = 2
079700         MOVE "N" TO SCHDULE-FEASIBLE-SW.
079800     IF RT-ROT-COUNT (RES-IDX, 3) < 1
079900         OR RT-ROT-COUNT (RES-IDX, 3) > 2
080000         MOVE "N" TO SCHDULE-FEASIBLE-SW.
080100     IF RT-ROT-COUNT (RES-IDX, 2) < 1
080200         OR RT-ROT-COUNT (RES-IDX, 2) > 2
080300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
080400 531-EXIT.
080500     EXIT.
080600 
080700 532-CHECK-GRAD-R2.
080800     PERFORM 535-COUNT-GROUP THRU 535-EXIT.
080900     IF RT-ROT-COUNT (RES-IDX, 21) NOT = 1
081000         MOVE "N" TO SCHDULE-FEASIBLE-SW.
081100     IF RT-ROT-COUNT (RES-IDX, 7) NOT = 2
081200         MOVE "N" TO SCHDULE-FEASIBLE-SW.
081300     IF RT-ROT-COUNT (RES-IDX, 8) NOT = 2
081400         MOVE "N" TO SCHDULE-FEASIBLE-SW.
081500     IF RT-ROT-COUNT (RES-IDX, 5) < 1
081600         OR RT-ROT-COUNT (RES-IDX, 5) > 2
081700         MOVE "N" TO SCHDULE-FEASIBLE-SW.
081800     IF RT-ROT-COUNT (RES-IDX, 6) NOT = 1
081900         MOVE "N" TO SCHDULE-FEASIBLE-SW.
082000     IF RT-ROT-COUNT (RES-IDX, 1) NOT = 1
082100         MOVE "N" TO SCHDULE-FEASIBLE-SW.
082200     IF RT-ROT-COUNT (RES-IDX, 11) NOT = 1
082300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
082400     IF RT-ROT-COUNT (RES-IDX, 4) NOT = 1
082500         MOVE "N" TO SCHDULE-FEASIBLE-SW.
082600     IF RT-ROT-COUNT (RES-IDX, 9) NOT = 1
082700         MOVE "N" TO SCHDULE-FEASIBLE-SW.
082800     IF RT-ROT-COUNT (RES-IDX, 10) NOT = 1
082900         MOVE "N" TO SCHDULE-FEASIBLE-SW.
083000 532-EXIT.
083100     EXIT.
083200 
083300 533-CHECK-GRAD-R3.
083400     PERFORM 535-COUNT-GROUP THRU 535-EXIT.
083500     IF RT-ROT-COUNT (RES-IDX, 21) NOT = 2
083600         MOVE "N" TO SCHDULE-FEASIBLE-SW.
083700     IF RT-ROT-COUNT (RES-IDX, 13) NOT = 1
083800         MOVE "N" TO SCHDULE-FEASIBLE-SW.
083900     IF RT-ROT-COUNT (RES-IDX, 12) NOT = 1
084000         MOVE "N" TO SCHDULE-FEASIBLE-SW.
084100     IF RT-ROT-COUNT (RES-IDX, 14) NOT = 1
084200         MOVE "N" TO SCHDULE-FEASIBLE-SW.
084300     IF RT-ROT-COUNT (RES-IDX, 15) NOT = 2
084400         MOVE "N" TO SCHDULE-FEASIBLE-SW.
084500     IF RT-ROT-COUNT (RES-IDX, 16) NOT = 2
084600         MOVE "N" TO SCHDULE-FEASIBLE-SW.
084700     IF RT-ROT-COUNT (RES-IDX, 17) NOT = 1
084800         MOVE "N" TO SCHDULE-FEASIBLE-SW.
084900     IF RT-ROT-COUNT (RES-IDX, 4) NOT = 1
085000         MOVE "N" TO SCHDULE-FEASIBLE-SW.
085100     IF RT-ROT-COUNT (RES-IDX, 10) NOT = 1
085200         MOVE "N" TO SCHDULE-FEASIBLE-SW.
085300     IF RT-FULL-LEAVE-BLOCK (RES-IDX) = ZERO
085400         COMPUTE WS-WINDOW-COUNT = RT-ROT-COUNT (RES-IDX, 1)
085500             + RT-ROT-COUNT (RES-IDX, 18) + RT-ROT-COUNT
085600             (RES-IDX, 19)
085700         IF WS-WINDOW-COUNT NOT = 1
085800             MOVE "N" TO SCHDULE-FEASIBLE-SW
085900         END-IF.
086000 533-EXIT.
086100     EXIT.
086200 
086300 534-CHECK-GRAD-R4.
086400     PERFORM 535-COUNT-GROUP THRU 535-EXIT.
086500     IF RT-ROT-COUNT (RES-IDX, 22) < 5
086600         OR RT-ROT-COUNT (RES-IDX, 22) > 6
086700         MOVE "N" TO SCHDULE-FEASIBLE-SW.
086800     IF RT-ROT-COUNT (RES-IDX, 19) NOT = 2
086900         MOVE "N" TO SCHDULE-FEASIBLE-SW.
087000     IF RT-ROT-COUNT (RES-IDX, 14) NOT = 2
087100         MOVE "N" TO SCHDULE-FEASIBLE-SW.
087200     IF RT-ROT-COUNT (RES-IDX, 9) NOT = 1
087300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
087400     COMPUTE WS-WINDOW-COUNT = RT-ROT-COUNT (RES-IDX, 12)
087500         + RT-ROT-COUNT (RES-IDX, 13).
087600     IF WS-WINDOW-COUNT NOT = 1
087700         MOVE "N" TO SCHDULE-FEASIBLE-SW.
087800 534-EXIT.
087900     EXIT.
088000 
088100******** RECOUNTS RT-ROT-COUNT FROM THE FINISHED RT-BLOCK ARRAY
088200******** RATHER THAN TRUST THE RUNNING TOTAL THE BUILD KEPT -
088300******** THE BUILD'S COPY IS A BIAS AID ONLY, NOT A RECORD OF
088400******** TRUTH (SEE IMCR-104)
088500 535-COUNT-GROUP.
088600     PERFORM 536-ZERO-ONE-COUNT THRU 536-EXIT
088700         VARYING BRC-IDX FROM 1 BY 1 UNTIL BRC-IDX > 23.
088800     PERFORM 537-TALLY-ONE-BLOCK THRU 537-EXIT
088900         VARYING RT-BLK-IDX FROM 1 BY 1 UNTIL RT-BLK-IDX > 13.
089000 535-EXIT.
089100     EXIT.
089200 
089300 536-ZERO-ONE-COUNT.
089400     MOVE ZERO TO RT-ROT-COUNT (RES-IDX, BRC-IDX).
089500 536-EXIT.
089600     EXIT.
089700 
089800 537-TALLY-ONE-BLOCK.
089900     IF RT-FULL-LEAVE-BLOCK (RES-IDX) NOT = RT-BLK-IDX
090000         SET ROT-IDX TO RT-ROT-CODE (RES-IDX, RT-BLK-IDX)
090100         SET ROT-IDX UP BY 1
090200         ADD +1 TO RT-ROT-COUNT (RES-IDX, ROT-IDX).
090300 537-EXIT.
090400     EXIT.
090500 
090600******** H12 - NO R1 MAY HAVE MEDICAL TEAMS IN ALL 6 BLOCKS OF
090700******** ANY 6-CONSECUTIVE-BLOCK WINDOW
090800 540-CHECK-R1-FATIGUE.
090900     IF RT-RES-PGY (RES-IDX) = "R1"
091000         PERFORM 545-CHECK-ONE-WINDOW THRU 545-EXIT
091100             VARYING WS-WINDOW-START FROM 1 BY 1 UNTIL
091200                 WS-WINDOW-START > 8
091300                 OR SCHEDULE-INFEASIBLE.
091400 540-EXIT.
091500     EXIT.
091600 
091700 545-CHECK-ONE-WINDOW.
091800     MOVE ZERO TO WS-MT-STREAK-COUNT.
091900     PERFORM 546-TALLY-ONE-WINDOW-BLOCK THRU 546-EXIT
092000         VARYING WS-CHECK-BLK FROM WS-WINDOW-START BY 1
092100             UNTIL WS-CHECK-BLK > WS-WINDOW-START + 5.
092200     IF WS-MT-STREAK-COUNT = 6
092300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
092400 545-EXIT.
092500     EXIT.
092600 
092700 546-TALLY-ONE-WINDOW-BLOCK.
092800     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 19
092900         ADD +1 TO WS-MT-STREAK-COUNT.
093000 546-EXIT.
093100     EXIT.
093200 
093300******** H9/H10/H11 - PER-BLOCK STAFFING LEVELS, RECOMPUTED FROM
093400******** THE FINISHED TABLE INDEPENDENTLY OF THE BUILD'S OWN
093500******** RUNNING BRC-COUNT TALLY
093600 550-VALIDATE-ONE-BLOCK.
093700     PERFORM 206-ZERO-ONE-BLOCK-TOTAL THRU 206-EXIT
093800         VARYING BRC-IDX FROM 1 BY 1 UNTIL BRC-IDX > 23.
093900     PERFORM 555-TALLY-ONE-RESIDENT THRU 555-EXIT
094000         VARYING RES-IDX FROM 1 BY 1 UNTIL
094100             RES-IDX > RESIDENT-COUNT-WS.
094200     IF BRC-COUNT (21) NOT = 10
094300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
094400     IF BRC-COUNT (22) NOT = 20
094500         MOVE "N" TO SCHDULE-FEASIBLE-SW.
094600     IF BRC-COUNT (1) < 11 OR BRC-COUNT (4) < 11
094700         OR BRC-COUNT (7) < 7 OR BRC-COUNT (8) < 7
094800         OR BRC-COUNT (9) < 6 OR BRC-COUNT (10) < 6
094900         OR BRC-COUNT (12) < 5 OR BRC-COUNT (13) < 5
095000         OR BRC-COUNT (14) < 9 OR BRC-COUNT (19) < 10
095100         MOVE "N" TO SCHDULE-FEASIBLE-SW.
095200     IF BLK-SUB = 2 AND BRC-COUNT (20) < 25
095300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
095400     IF BLK-SUB > 3 AND BRC-COUNT (20) NOT = 20
095500         MOVE "N" TO SCHDULE-FEASIBLE-SW.
095600     IF BRC-COUNT (2) + BRC-COUNT (5) < 10
095700         MOVE "N" TO SCHDULE-FEASIBLE-SW.
095800     MOVE ZERO TO WS-WEIGHT-TOTAL.
095900     PERFORM 556-TALLY-ONE-ON-CALL-WEIGHT THRU 556-EXIT
096000         VARYING RES-IDX FROM 1 BY 1 UNTIL
096100             RES-IDX > RESIDENT-COUNT-WS.
096200     IF WS-WEIGHT-TOTAL < 60
096300         MOVE "N" TO SCHDULE-FEASIBLE-SW.
096400 550-EXIT.
096500     EXIT.
096600
096700 555-TALLY-ONE-RESIDENT.
096800     SET ROT-IDX TO RT-ROT-CODE (RES-IDX, BLK-SUB).
096900     SET ROT-IDX UP BY 1.
097000     ADD +1 TO BRC-COUNT (ROT-IDX).
097100 555-EXIT.
097200     EXIT.
097300
097400******** H9 - INDEPENDENT RE-CHECK OF THE 2ND-ON-CALL WEIGHTED
097500******** MINIMUM, SAME WEIGHTS AS 277-ADD-ON-CALL-WEIGHT, BUT
097600******** WALKING THE FINISHED TABLE INSTEAD OF THE BUILD'S RUNNING
097700******** TOTAL SO A LATER FILL-IN STEP CANNOT SILENTLY BREAK IT
097800 556-TALLY-ONE-ON-CALL-WEIGHT.
097900     IF RT-ROT-CODE (RES-IDX, BLK-SUB) = 14
098000         OR RT-ROT-CODE (RES-IDX, BLK-SUB) = 15
098100         OR RT-ROT-CODE (RES-IDX, BLK-SUB) = 16
098200         IF RT-HALF-LEAVE-BLOCK-1 (RES-IDX) = BLK-SUB
098300             OR RT-HALF-LEAVE-BLOCK-2 (RES-IDX) = BLK-SUB
098400             ADD +3 TO WS-WEIGHT-TOTAL
098500         ELSE
098600             ADD +6 TO WS-WEIGHT-TOTAL.
098700 556-EXIT.
098800     EXIT.
098900
099000******** SOFT SCORE - HANDED OFF TO A SEPARATE CALLED PROGRAM SO
099100******** THE SCORING WEIGHTS CAN BE MAINTAINED WITHOUT TOUCHING
099200******** THE RULE ENGINE, SAME SPLIT AS CLCLBCST OFF DALYUPDT
099300 600-SCORE-SCHEDULE.
099400     MOVE "600-SCORE-SCHEDULE" TO PARA-NAME.
099500     MOVE RESIDENT-COUNT-WS TO WS-RAW-IDX.
099600     CALL "SCHDSCOR" USING RESIDENT-TABLE, RESIDENT-COUNT-WS,
099700         WS-RAW-SCORE, WS-MAX-POSSIBLE.
099800     IF WS-MAX-POSSIBLE > ZERO
099900         COMPUTE WS-NORM-SCORE ROUNDED =
100000             WS-RAW-SCORE / WS-MAX-POSSIBLE
100100     ELSE
100200         MOVE ZERO TO WS-NORM-SCORE.
100300 600-EXIT.
100400     EXIT.
100500 
100600******** WRITES ONE DETAIL RECORD PER RESIDENT (ROSTER ORDER IS
100700******** PRESERVED BECAUSE THE TABLE WAS LOADED IN ROSTER ORDER)
100800******** FOLLOWED BY THE SINGLE TRAILER RECORD
100900 700-WRITE-SCHDWORK.
101000     MOVE "700-WRITE-SCHDWORK" TO PARA-NAME.
101100     IF SCHEDULE-FEASIBLE
101200         PERFORM 710-WRITE-ONE-DETAIL THRU 710-EXIT
101300             VARYING RES-IDX FROM 1 BY 1 UNTIL
101400                 RES-IDX > RESIDENT-COUNT-WS.
101500     MOVE "T" TO SCHDWORK-TYPE.
101600     MOVE SCHDULE-FEASIBLE-SW TO SCHDW-FEASIBLE-SW.
101700     MOVE RESIDENT-COUNT-WS TO SCHDW-RESIDENT-COUNT.
101800     MOVE WS-RAW-SCORE TO SCHDW-RAW-SCORE.
101900     MOVE WS-MAX-POSSIBLE TO SCHDW-MAX-POSSIBLE.
102000     MOVE WS-NORM-SCORE TO SCHDW-NORM-SCORE.
102100     WRITE SCHDWORK-REC-OUT FROM SCHDWORK-RECORD.
102200 700-EXIT.
102300     EXIT.
102400 
102500 710-WRITE-ONE-DETAIL.
102600     MOVE "D" TO SCHDWORK-TYPE.
102700     MOVE RT-RES-ID (RES-IDX) TO SCHDW-RES-ID.
102800     MOVE RT-RES-PGY (RES-IDX) TO SCHDW-RES-PGY.
102900     PERFORM 715-MOVE-ONE-BLOCK THRU 715-EXIT
103000         VARYING SCHDW-IDX FROM 1 BY 1 UNTIL SCHDW-IDX > 13.
103100     WRITE SCHDWORK-REC-OUT FROM SCHDWORK-RECORD.
103200 710-EXIT.
103300     EXIT.
103400 
103500 715-MOVE-ONE-BLOCK.
103600     SET RT-BLK-IDX TO SCHDW-IDX.
103700     MOVE RT-ROT-CODE (RES-IDX, RT-BLK-IDX)
103800         TO SCHDW-ROT-CODE (SCHDW-IDX).
103900 715-EXIT.
104000     EXIT.
104100 
104200 900-CLEANUP.
104300     MOVE "900-CLEANUP" TO PARA-NAME.
104400     MOVE RESIDENT-COUNT-WS TO BC-RESIDENT-COUNT.
104500     IF SCHEDULE-FEASIBLE
104600         MOVE "Y" TO BC-SCHEDULE-FOUND-SW
104700     ELSE
104800         MOVE "N" TO BC-SCHEDULE-FOUND-SW.
104900     MOVE WS-RAW-SCORE TO BC-RAW-SCORE.
105000     MOVE WS-NORM-SCORE TO BC-NORM-SCORE.
105100     CLOSE RESWORK, SCHDWORK, SYSOUT.
105200     DISPLAY "** RESIDENTS SCHEDULED **" RESIDENT-COUNT-WS.
105300     DISPLAY "** SCHEDULE FEASIBLE    **" SCHDULE-FEASIBLE-SW.
105400     DISPLAY "** RAW SCORE            **" WS-RAW-SCORE.
105500     DISPLAY "******** NORMAL END OF STEP SCHDBLD ********".
105600 900-EXIT.
105700     EXIT.
105800 
105900 1000-ABEND-RTN.
106000     WRITE SYSOUT-REC FROM ABEND-REC.
106100     CLOSE RESWORK, SCHDWORK, SYSOUT.
106200     DISPLAY "*** ABNORMAL END OF STEP - SCHDBLD ***" UPON
106300         CONSOLE.
106400     MOVE +16 TO BC-RETURN-CD.
106500     GOBACK.
