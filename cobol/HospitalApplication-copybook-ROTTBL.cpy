000100******************************************************************
000200* ROTATION CODE TABLE - 23 FIXED ROTATIONS (CODES 00-22)        *
000300* THIS IS THE PROGRAM'S CATALOGUE OF ROTATIONS - IT DOES NOT    *
000400* COME FROM A FILE, IT IS BUILT IN BY VALUE AND REDEFINED AS A  *
000500* SEARCHABLE TABLE.  ROW SUBSCRIPT N CORRESPONDS TO ROTATION    *
000600* CODE (N-1), SO ROW 1 = CODE 00 = CARDIOLOGY ... ROW 23 =      *
000700* CODE 22 = LEAVE.  ELIGIBILITY FLAGS ARE "Y"/"N" IN GRADE      *
000800* ORDER R1,R2,R3,R4 - FIRST FOUR FOR GRADUATION ELIGIBILITY     *
000900* (H3), SECOND FOUR FOR HALF-LEAVE-BLOCK ELIGIBILITY (H4)       *
001000******************************************************************
001100 01  WS-ROTATION-TABLE-DATA.
001200     05  FILLER PIC X(29) VALUE "Cardiology           YYYNNNNN".
001300     05  FILLER PIC X(29) VALUE "Endocrine            YNNNYNNN".
001400     05  FILLER PIC X(29) VALUE "Infectious Disease   YNNNYNNN".
001500     05  FILLER PIC X(29) VALUE "AMAU                 YYYNYYYN".
001600     05  FILLER PIC X(29) VALUE "Nephrology           NYNNNYNN".
001700     05  FILLER PIC X(29) VALUE "Neurology            NYNNNNNN".
001800     05  FILLER PIC X(29) VALUE "CCU                  NYNNNNNN".
001900     05  FILLER PIC X(29) VALUE "MICU                 NYNNNNNN".
002000     05  FILLER PIC X(29) VALUE "Al Khor              NYNYNNNN".
002100     05  FILLER PIC X(29) VALUE "MOP                  NYYNNYNN".
002200     05  FILLER PIC X(29) VALUE "Geriatrics           NYNNNNNN".
002300     05  FILLER PIC X(29) VALUE "Hematology           NNYYNNNN".
002400     05  FILLER PIC X(29) VALUE "Oncology             NNYYNNNN".
002500     05  FILLER PIC X(29) VALUE "Al Wakra             NNYYNNNN".
002600     05  FILLER PIC X(29) VALUE "GI                   NNYNNNYN".
002700     05  FILLER PIC X(29) VALUE "Pulmonology          NNYNNNYN".
002800     05  FILLER PIC X(29) VALUE "Rheumatology         NNYNNNNN".
002900     05  FILLER PIC X(29) VALUE "ED                   NNYNNNNN".
003000     05  FILLER PIC X(29) VALUE "Medical Consultation NNYYNNNY".
003100     05  FILLER PIC X(29) VALUE "Medical Teams        YNNNNNNN".
003200     05  FILLER PIC X(29) VALUE "Senior Rotation      NYYNNNNN".
003300     05  FILLER PIC X(29) VALUE "Registrar Rotation   NNNYNNNN".
003400     05  FILLER PIC X(29) VALUE "LEAVE                NNNNNNNN".
003500 
003600 01  ROTATION-TABLE REDEFINES WS-ROTATION-TABLE-DATA.
003700     05  ROT-TABLE-ROW OCCURS 23 TIMES INDEXED BY ROT-IDX.
003800         10  ROT-NAME               PIC X(21).
003900         10  ROT-ELIG-R1            PIC X(01).
004000         10  ROT-ELIG-R2            PIC X(01).
004100         10  ROT-ELIG-R3            PIC X(01).
004200         10  ROT-ELIG-R4            PIC X(01).
004300         10  ROT-LVOK-R1            PIC X(01).
004400         10  ROT-LVOK-R2            PIC X(01).
004500         10  ROT-LVOK-R3            PIC X(01).
004600         10  ROT-LVOK-R4            PIC X(01).
004700 
004800 77  ROT-CODE-CARDIOLOGY            PIC 9(02) VALUE 00.
004900 77  ROT-CODE-ENDOCRINE             PIC 9(02) VALUE 01.
005000 77  ROT-CODE-INFECT-DISEASE        PIC 9(02) VALUE 02.
005100 77  ROT-CODE-AMAU                  PIC 9(02) VALUE 03.
005200 77  ROT-CODE-NEPHROLOGY            PIC 9(02) VALUE 04.
005300 77  ROT-CODE-NEUROLOGY             PIC 9(02) VALUE 05.
005400 77  ROT-CODE-CCU                   PIC 9(02) VALUE 06.
005500 77  ROT-CODE-MICU                  PIC 9(02) VALUE 07.
005600 77  ROT-CODE-AL-KHOR               PIC 9(02) VALUE 08.
005700 77  ROT-CODE-MOP                   PIC 9(02) VALUE 09.
005800 77  ROT-CODE-GERIATRICS            PIC 9(02) VALUE 10.
005900 77  ROT-CODE-HEMATOLOGY            PIC 9(02) VALUE 11.
006000 77  ROT-CODE-ONCOLOGY              PIC 9(02) VALUE 12.
006100 77  ROT-CODE-AL-WAKRA              PIC 9(02) VALUE 13.
006200 77  ROT-CODE-GI                    PIC 9(02) VALUE 14.
006300 77  ROT-CODE-PULMONOLOGY           PIC 9(02) VALUE 15.
006400 77  ROT-CODE-RHEUMATOLOGY          PIC 9(02) VALUE 16.
006500 77  ROT-CODE-ED                    PIC 9(02) VALUE 17.
006600 77  ROT-CODE-MED-CONSULT           PIC 9(02) VALUE 18.
006700 77  ROT-CODE-MEDICAL-TEAMS         PIC 9(02) VALUE 19.
006800 77  ROT-CODE-SENIOR-ROTATION       PIC 9(02) VALUE 20.
006900 77  ROT-CODE-REGISTRAR-ROTATION    PIC 9(02) VALUE 21.
007000 77  ROT-CODE-LEAVE                 PIC 9(02) VALUE 22.
