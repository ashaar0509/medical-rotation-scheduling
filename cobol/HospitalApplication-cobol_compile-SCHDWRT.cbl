000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCHDWRT.
000300 AUTHOR. R MATHESON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/28/89.
000600 DATE-COMPILED. 03/28/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE FINISHED SCHEDULE BUILT BY
001300*          SCHDBLD, EMITS THE EXTERNAL SCHEDULE-OUT FILE FOR THE
001400*          PROGRAM COORDINATOR'S OFFICE WHEN A FEASIBLE SCHEDULE
001500*          WAS BUILT, AND PRODUCES THE ROTATION DISTRIBUTION
001600*          SUMMARY REPORT EITHER WAY SO THE COORDINATOR CAN SEE
001700*          WHY A RUN CAME BACK INFEASIBLE.
001800*
001900******************************************************************
002000*
002100*          INPUT FILE              -   SCHDWORK
002200*
002300*          OUTPUT FILE PRODUCED    -   SCHDOUT, SCHDRPT
002400*
002500*          DUMP FILE               -   SYSOUT
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*
003000*   DATE      INIT  TICKET    DESCRIPTION
003100*   --------  ----  --------  --------------------------------
003200*   03/28/89  RM    IMCR-002  ORIGINAL CODING
003300*   07/02/90  JT    IMCR-015  ADDED DISTRIBUTION SUMMARY REPORT
003400*   02/17/93  SC    IMCR-036  REPORT COLUMNS RAISED TO 13 BLOCKS
003500*   09/30/93  SC    IMCR-040  TOTAL LINE ADDED, CROSS-FOOTS BLOCKS
003600*   10/04/94  SC    IMCR-041  TRACE FIELD PARA-NAME ADDED
003700*   03/11/95  DP    IMCR-051  RAW/NORMALIZED SCORE LINES ADDED
003800*   01/11/96  DP    IMCR-059  STATUS LINE ADDED, INFEASIBLE RUNS
003900*   08/30/97  KO    IMCR-067  REPORT PRODUCED ON INFEASIBLE RUN
004000*   01/08/99  DP    IMCR-090  Y2K - REVIEWED, NO DATE FIELDS HELD
004100*   03/02/01  GH    IMCR-104  NORMALIZED LINE SUPPRESSED WHEN
004200*                             MAX-POSSIBLE IS ZERO
004300*   09/19/02  GH    IMCR-110  SCORE FIELDS PASSED BACK ON LINKAGE
004400*   06/03/07  KO    IMCR-141  CURRENT MAINTENANCE BASELINE
004500*   04/28/09  DP    IMCR-212  DROPPED REDUNDANT OPEN OUTPUT SYSOUT
004600*                             IN 1000-ABEND-RTN - SYSOUT ALREADY
004700*                             OPEN WHEN AN ABEND CAN BE REACHED
004800*   05/12/09  DP    IMCR-214  SCHDWORK ASSIGN CHANGED TO MATCH THE
004900*                             NAME SCHDBLD ACTUALLY WRITES UNDER
005000*
005100******************************************************************
005200 
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900 
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500 
006600     SELECT SCHDWORK
006700     ASSIGN TO UT-S-SCHDWORK
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000 
007100     SELECT SCHDOUT
007200     ASSIGN TO UT-S-SCHDOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500 
007600     SELECT SCHDRPT
007700     ASSIGN TO UT-S-SCHDRPT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000 
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000 
009100****** THIS FILE CARRIES THE FINISHED SCHEDULE FORWARD FROM THE
009200****** SCHDBLD RULE-ENGINE STEP - DETAIL RECORDS IN ROSTER ORDER
009300****** FOLLOWED BY ONE TRAILER RECORD CARRYING THE FEASIBILITY
009400****** STATUS AND THE SOFT SCORE
009500 FD  SCHDWORK
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 50 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SCHDWORK-REC-IN.
010100 01  SCHDWORK-REC-IN PIC X(50).
010200 
010300****** EXTERNAL SCHEDULE FILE DELIVERED TO THE PROGRAM
010400****** COORDINATOR'S OFFICE - ONE RECORD PER RESIDENT
010500 FD  SCHDOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 36 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SCHDOUT-REC.
011100 01  SCHDOUT-REC.
011200     05  SCHDOUT-RES-ID             PIC X(08).
011300     05  SCHDOUT-RES-PGY            PIC X(02).
011400     05  SCHDOUT-BLOCK OCCURS 13 TIMES INDEXED BY SCHDOUT-IDX
011500                                    PIC 9(02).
011600     05  FILLER REDEFINES SCHDOUT-BLOCK
011700                                    PIC X(26).
011800 
011900****** ROTATION DISTRIBUTION SUMMARY - PRINT FILE
012000 FD  SCHDRPT
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 132 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS RPT-REC.
012600 01  RPT-REC  PIC X(132).
012700 
012800 WORKING-STORAGE SECTION.
012900 
013000 01  FILE-STATUS-CODES.
013100     05  IFCODE                     PIC X(2).
013200         88  CODE-READ              VALUE SPACES.
013300         88  NO-MORE-DATA           VALUE "10".
013400     05  OFCODE                     PIC X(2).
013500         88  CODE-WRITE             VALUE SPACES.
013600     05  RFCODE                     PIC X(2).
013700         88  CODE-REPORT            VALUE SPACES.
013800     05  FILLER                     PIC X(01) VALUE SPACE.
013900 
014000 COPY SCHDWORK.
014100** QSAM FILE
014200 
014300 COPY ROTTBL.
014400** BUILT-IN TABLE - NOT A FILE
014500 
014600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014700     05  RECORDS-READ               PIC 9(07) COMP.
014800     05  RECORDS-WRITTEN            PIC 9(07) COMP.
014900     05  WS-RPT-ROT-SUB             PIC 9(02) COMP.
015000     05  WS-RPT-BLK-SUB             PIC 9(02) COMP.
015100     05  WS-MAX-POSSIBLE            PIC S9(05) COMP.
015200     05  FILLER                     PIC X(01) VALUE SPACE.
015300 
015400 01  FLAGS-AND-SWITCHES.
015500     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
015600         88  NO-MORE-SCHDWORK-DATA  VALUE "N".
015700     05  FILLER                     PIC X(01) VALUE SPACE.
015800 
015900******************************************************************
016000* BLOCK/ROTATION TALLY TABLE - ONE COUNTER PER ROTATION CODE PER *
016100* BLOCK, BUILT FRESH FROM THE SCHDWORK DETAIL RECORDS - THE      *
016200* COLUMN TOTALS CROSS-FOOT AGAINST THE RESIDENT COUNT FOR EVERY  *
016300* BLOCK ON THE TOTAL LINE                                        *
016400******************************************************************
016500 01  ROTATION-BLOCK-TOTALS.
016600     05  RBT-ROW OCCURS 23 TIMES INDEXED BY RBT-ROT-IDX.
016700         10  RBT-BLOCK-CNT OCCURS 13 TIMES INDEXED BY RBT-BLK-IDX
016800                                    PIC 9(03) COMP.
016900 01  RBT-REDEF REDEFINES ROTATION-BLOCK-TOTALS.
017000     05  FILLER                     PIC X(598).
017100 
017200 01  WS-COLUMN-TOTALS.
017300     05  WS-COL-TOTAL OCCURS 13 TIMES INDEXED BY WS-COL-IDX
017400                                    PIC 9(03) COMP.
017500 01  WS-COLUMN-TOTALS-REDEF REDEFINES WS-COLUMN-TOTALS.
017600     05  FILLER                     PIC X(39).
017700 
017800 01  WS-PAGE-HDR-REC.
017900     05  FILLER                     PIC X(01) VALUE SPACE.
018000     05  FILLER                     PIC X(50) VALUE
018100         "MEDICAL ROTATION SCHEDULER - DISTRIBUTION SUMMARY".
018200     05  FILLER                     PIC X(81) VALUE SPACES.
018300 
018400 01  WS-COLM-HDR-REC.
018500     05  FILLER                     PIC X(21) VALUE "ROTATION".
018600     05  FILLER                     PIC X(04) VALUE " B01".
018700     05  FILLER                     PIC X(04) VALUE " B02".
018800     05  FILLER                     PIC X(04) VALUE " B03".
018900     05  FILLER                     PIC X(04) VALUE " B04".
019000     05  FILLER                     PIC X(04) VALUE " B05".
019100     05  FILLER                     PIC X(04) VALUE " B06".
019200     05  FILLER                     PIC X(04) VALUE " B07".
019300     05  FILLER                     PIC X(04) VALUE " B08".
019400     05  FILLER                     PIC X(04) VALUE " B09".
019500     05  FILLER                     PIC X(04) VALUE " B10".
019600     05  FILLER                     PIC X(04) VALUE " B11".
019700     05  FILLER                     PIC X(04) VALUE " B12".
019800     05  FILLER                     PIC X(04) VALUE " B13".
019900     05  FILLER                     PIC X(59) VALUE SPACES.
020000 
020100 01  WS-DETAIL-LINE.
020200     05  RPT-ROT-NAME-O             PIC X(21).
020300     05  RPT-BLOCK-GRP OCCURS 13 TIMES INDEXED BY RPT-BLK-IDX.
020400         10  FILLER                 PIC X(01) VALUE SPACE.
020500         10  RPT-BLOCK-CNT-O        PIC ZZ9.
020600     05  FILLER                     PIC X(59) VALUE SPACES.
020700 
020800 01  WS-RAWSCORE-LINE.
020900     05  FILLER                     PIC X(15) VALUE
021000         "RAW SCORE      ".
021100     05  FILLER                     PIC X(02) VALUE "= ".
021200     05  RPT-RAW-SCORE-O            PIC +ZZZZ9.
021300     05  FILLER                     PIC X(106) VALUE SPACES.
021400 
021500 01  WS-NORM-LINE.
021600     05  FILLER                     PIC X(15) VALUE
021700         "NORMALIZED     ".
021800     05  FILLER                     PIC X(03) VALUE "=  ".
021900     05  RPT-NORM-SCORE-O           PIC +ZZ9.99.
022000     05  FILLER                     PIC X(106) VALUE SPACES.
022100 
022200 01  WS-STATUS-LINE.
022300     05  FILLER                     PIC X(09) VALUE "STATUS = ".
022400     05  RPT-STATUS-O               PIC X(10) VALUE SPACES.
022500     05  FILLER                     PIC X(113) VALUE SPACES.
022600 
022700 01  WS-BLANK-LINE.
022800     05  FILLER                     PIC X(132) VALUE SPACES.
022900 
023000 COPY ABENDWRK.
023100** QSAM FILE
023200 
023300 LINKAGE SECTION.
023400 COPY BATCTL.
023500 
023600 PROCEDURE DIVISION USING BATCH-CONTROL-RECORD.
023700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023800     PERFORM 100-MAINLINE THRU 100-EXIT
023900             UNTIL SCHDWORK-TRAILER-REC OR NO-MORE-SCHDWORK-DATA.
024000     PERFORM 300-PROCESS-TRAILER THRU 300-EXIT.
024100     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
024200     PERFORM 900-CLEANUP THRU 900-EXIT.
024300     MOVE +0 TO BC-RETURN-CD.
024400     GOBACK.
024500 
024600 000-HOUSEKEEPING.
024700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024800     DISPLAY "******** BEGIN STEP SCHDWRT ********".
024900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
025000                ROTATION-BLOCK-TOTALS,
025100                WS-COLUMN-TOTALS.
025200     OPEN INPUT SCHDWORK.
025300     OPEN OUTPUT SCHDOUT, SCHDRPT, SYSOUT.
025400     PERFORM 900-READ-SCHDWORK THRU 900-EXIT.
025500     IF NO-MORE-SCHDWORK-DATA
025600         MOVE "EMPTY SCHDWORK FILE" TO ABEND-REASON
025700         GO TO 1000-ABEND-RTN.
025800 000-EXIT.
025900     EXIT.
026000 
026100******** DETAIL PROCESSING - EACH SCHDWORK DETAIL RECORD BECOMES
026200******** ONE SCHDOUT RECORD AND TALLIES INTO THE BLOCK/ROTATION
026300******** TOTALS TABLE THAT DRIVES THE SUMMARY REPORT
026400 100-MAINLINE.
026500     MOVE "100-MAINLINE" TO PARA-NAME.
026600     PERFORM 200-WRITE-SCHDOUT THRU 200-EXIT.
026700     PERFORM 250-TALLY-ONE-RESIDENT THRU 250-EXIT.
026800     PERFORM 900-READ-SCHDWORK THRU 900-EXIT.
026900 100-EXIT.
027000     EXIT.
027100 
027200 200-WRITE-SCHDOUT.
027300     MOVE "200-WRITE-SCHDOUT" TO PARA-NAME.
027400     MOVE SCHDW-RES-ID TO SCHDOUT-RES-ID.
027500     MOVE SCHDW-RES-PGY TO SCHDOUT-RES-PGY.
027600     PERFORM 210-MOVE-ONE-BLOCK THRU 210-EXIT
027700         VARYING SCHDW-IDX FROM 1 BY 1 UNTIL SCHDW-IDX > 13.
027800     WRITE SCHDOUT-REC.
027900     ADD +1 TO RECORDS-WRITTEN.
028000 200-EXIT.
028100     EXIT.
028200 
028300 210-MOVE-ONE-BLOCK.
028400     SET SCHDOUT-IDX TO SCHDW-IDX.
028500     MOVE SCHDW-ROT-CODE (SCHDW-IDX) TO
028600          SCHDOUT-BLOCK (SCHDOUT-IDX).
028700 210-EXIT.
028800     EXIT.
028900 
029000 250-TALLY-ONE-RESIDENT.
029100     MOVE "250-TALLY-ONE-RESIDENT" TO PARA-NAME.
029200     PERFORM 255-TALLY-ONE-BLOCK THRU 255-EXIT
029300         VARYING SCHDW-IDX FROM 1 BY 1 UNTIL SCHDW-IDX > 13.
029400 250-EXIT.
029500     EXIT.
029600 
029700 255-TALLY-ONE-BLOCK.
029800     SET RBT-BLK-IDX TO SCHDW-IDX.
029900     SET WS-RPT-ROT-SUB TO SCHDW-ROT-CODE (SCHDW-IDX).
030000     ADD +1 TO WS-RPT-ROT-SUB.
030100     SET RBT-ROT-IDX TO WS-RPT-ROT-SUB.
030200     ADD +1 TO RBT-BLOCK-CNT (RBT-ROT-IDX, RBT-BLK-IDX).
030300 255-EXIT.
030400     EXIT.
030500 
030600******** TRAILER CARRIES THE FEASIBILITY STATUS AND SCORE FIELDS
030700******** BACK TO THE DRIVER ON THE LINKAGE RECORD - IF THE BUILD
030800******** CAME BACK INFEASIBLE NO DETAIL RECORDS WERE WRITTEN BY
030900******** SCHDBLD SO THE TOTALS TABLE ABOVE IS STILL ALL ZERO
031000 300-PROCESS-TRAILER.
031100     MOVE "300-PROCESS-TRAILER" TO PARA-NAME.
031200     MOVE SCHDW-RESIDENT-COUNT TO BC-RESIDENT-COUNT.
031300     MOVE SCHDW-RAW-SCORE TO BC-RAW-SCORE.
031400     MOVE SCHDW-NORM-SCORE TO BC-NORM-SCORE.
031500     MOVE SCHDW-MAX-POSSIBLE TO WS-MAX-POSSIBLE.
031600     IF SCHDW-FEASIBLE
031700         MOVE "Y" TO BC-SCHEDULE-FOUND-SW
031800     ELSE
031900         MOVE "N" TO BC-SCHEDULE-FOUND-SW.
032000 300-EXIT.
032100     EXIT.
032200 
032300******** REPORT WRITING - PAGE HEADER, 23 DETAIL LINES IN CODE
032400******** ORDER, THE TOTAL LINE, THE SCORE LINES AND THE FINAL
032500******** STATUS LINE, MATCHING PATLIST'S OWN REPORT SHAPE
032600 600-WRITE-REPORT.
032700     MOVE "600-WRITE-REPORT" TO PARA-NAME.
032800     WRITE RPT-REC FROM WS-BLANK-LINE
032900         AFTER ADVANCING NEXT-PAGE.
033000     WRITE RPT-REC FROM WS-PAGE-HDR-REC
033100         AFTER ADVANCING 1.
033200     WRITE RPT-REC FROM WS-BLANK-LINE
033300         AFTER ADVANCING 1.
033400     WRITE RPT-REC FROM WS-COLM-HDR-REC
033500         AFTER ADVANCING 1.
033600     PERFORM 610-WRITE-ONE-DETAIL THRU 610-EXIT
033700         VARYING RBT-ROT-IDX FROM 1 BY 1 UNTIL RBT-ROT-IDX > 23.
033800     PERFORM 650-WRITE-TOTAL-LINE THRU 650-EXIT.
033900     PERFORM 660-WRITE-SCORE-LINES THRU 660-EXIT.
034000     PERFORM 670-WRITE-STATUS-LINE THRU 670-EXIT.
034100 600-EXIT.
034200     EXIT.
034300 
034400 610-WRITE-ONE-DETAIL.
034500     SET ROT-IDX TO RBT-ROT-IDX.
034600     MOVE ROT-NAME (ROT-IDX) TO RPT-ROT-NAME-O.
034700     PERFORM 615-MOVE-ONE-DETAIL-CNT THRU 615-EXIT
034800         VARYING RPT-BLK-IDX FROM 1 BY 1 UNTIL RPT-BLK-IDX > 13.
034900     WRITE RPT-REC FROM WS-DETAIL-LINE
035000         AFTER ADVANCING 1.
035100 610-EXIT.
035200     EXIT.
035300 
035400 615-MOVE-ONE-DETAIL-CNT.
035500     SET RBT-BLK-IDX TO RPT-BLK-IDX.
035600     MOVE RBT-BLOCK-CNT (RBT-ROT-IDX, RBT-BLK-IDX) TO
035700          RPT-BLOCK-CNT-O (RPT-BLK-IDX).
035800     SET WS-COL-IDX TO RPT-BLK-IDX.
035900     ADD RBT-BLOCK-CNT (RBT-ROT-IDX, RBT-BLK-IDX) TO
036000         WS-COL-TOTAL (WS-COL-IDX).
036100 615-EXIT.
036200     EXIT.
036300 
036400 650-WRITE-TOTAL-LINE.
036500     MOVE "650-WRITE-TOTAL-LINE" TO PARA-NAME.
036600     MOVE "TOTAL" TO RPT-ROT-NAME-O.
036700     PERFORM 655-MOVE-ONE-TOTAL-CNT THRU 655-EXIT
036800         VARYING RPT-BLK-IDX FROM 1 BY 1 UNTIL RPT-BLK-IDX > 13.
036900     WRITE RPT-REC FROM WS-BLANK-LINE
037000         AFTER ADVANCING 1.
037100     WRITE RPT-REC FROM WS-DETAIL-LINE
037200         AFTER ADVANCING 1.
037300 650-EXIT.
037400     EXIT.
037500 
037600 655-MOVE-ONE-TOTAL-CNT.
037700     SET WS-COL-IDX TO RPT-BLK-IDX.
037800     MOVE WS-COL-TOTAL (WS-COL-IDX) TO
037900          RPT-BLOCK-CNT-O (RPT-BLK-IDX).
038000 655-EXIT.
038100     EXIT.
038200 
038300 660-WRITE-SCORE-LINES.
038400     MOVE "660-WRITE-SCORE-LINES" TO PARA-NAME.
038500     MOVE BC-RAW-SCORE TO RPT-RAW-SCORE-O.
038600     WRITE RPT-REC FROM WS-BLANK-LINE
038700         AFTER ADVANCING 1.
038800     WRITE RPT-REC FROM WS-RAWSCORE-LINE
038900         AFTER ADVANCING 1.
039000     IF WS-MAX-POSSIBLE > ZERO
039100         MOVE BC-NORM-SCORE TO RPT-NORM-SCORE-O
039200         WRITE RPT-REC FROM WS-NORM-LINE
039300             AFTER ADVANCING 1.
039400 660-EXIT.
039500     EXIT.
039600 
039700 670-WRITE-STATUS-LINE.
039800     MOVE "670-WRITE-STATUS-LINE" TO PARA-NAME.
039900     IF BC-SCHEDULE-FOUND
040000         MOVE "FEASIBLE" TO RPT-STATUS-O
040100     ELSE
040200         MOVE "INFEASIBLE" TO RPT-STATUS-O.
040300     WRITE RPT-REC FROM WS-BLANK-LINE
040400         AFTER ADVANCING 1.
040500     WRITE RPT-REC FROM WS-STATUS-LINE
040600         AFTER ADVANCING 1.
040700 670-EXIT.
040800     EXIT.
040900 
041000 900-READ-SCHDWORK.
041100     MOVE "900-READ-SCHDWORK" TO PARA-NAME.
041200     READ SCHDWORK INTO SCHDWORK-RECORD
041300         AT END
041400         MOVE "N" TO MORE-DATA-SW
041500         GO TO 900-EXIT
041600     END-READ.
041700     ADD +1 TO RECORDS-READ.
041800 900-EXIT.
041900     EXIT.
042000 
042100 900-CLEANUP.
042200     MOVE "900-CLEANUP" TO PARA-NAME.
042300     CLOSE SCHDWORK, SCHDOUT, SCHDRPT, SYSOUT.
042400     DISPLAY "** SCHDWORK RECORDS READ   **" RECORDS-READ.
042500     DISPLAY "** SCHEDULE RECORDS WRITTEN **" RECORDS-WRITTEN.
042600     DISPLAY "******** NORMAL END OF STEP SCHDWRT ********".
042700 900-EXIT.
042800     EXIT.
042900 
043000 1000-ABEND-RTN.
043100     WRITE SYSOUT-REC FROM ABEND-REC.
043200     CLOSE SCHDWORK, SCHDOUT, SCHDRPT, SYSOUT.
043300     DISPLAY "*** ABNORMAL END OF STEP - SCHDWRT ***" UPON
043400         CONSOLE.
043500     MOVE +16 TO BC-RETURN-CD.
043600     GOBACK.
