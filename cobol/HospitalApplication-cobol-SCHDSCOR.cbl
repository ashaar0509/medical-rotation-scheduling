000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SCHDSCOR.
000300 AUTHOR. S COHASSET.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/30/93.
000600 DATE-COMPILED. 09/30/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED SUBPROGRAM - SCORES A FEASIBLE SCHEDULE
001300*          AGAINST THE SEVEN SOFT PREFERENCE RULES AND RETURNS
001400*          THE RAW SCORE AND THE MAX-POSSIBLE SCORE FOR THE
001500*          SCHDBLD STEP TO NORMALIZE.  KEPT SEPARATE FROM THE
001600*          RULE ENGINE SO THE SCORING WEIGHTS CAN BE RETUNED BY
001700*          THE PROGRAM COORDINATOR'S OFFICE WITHOUT TOUCHING THE
001800*          HARD-RULE LOGIC - SAME SPLIT AS CLCLBCST OFF DALYUPDT.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300*   DATE      INIT  TICKET    DESCRIPTION
002400*   --------  ----  --------  --------------------------------
002500*   09/30/93  SC    IMCR-039  ORIGINAL CODING - S1, S2 ONLY
002600*   04/14/94  SC    IMCR-045  ADDED S3 CARDIOLOGY PENALTY
002700*   03/11/95  DP    IMCR-050  ADDED S4/S5 MICU AND CCU REWARDS
002800*   01/11/96  DP    IMCR-060  ADDED S6 SENIOR SPACING PENALTY
002900*   11/05/96  KO    IMCR-063  ADDED S7 REGISTRAR FATIGUE PENALTY
003000*   08/30/97  KO    IMCR-068  MAX-POSSIBLE MADE A FIXED CONSTANT -
003100*                             DOES NOT VARY WITH ROSTER SIZE
003200*   01/08/99  DP    IMCR-090  Y2K - REVIEWED, NO DATE FIELDS HELD
003300*   03/02/01  GH    IMCR-105  RETURNS RAW AND MAX-POSSIBLE BOTH
003400*   06/03/07  KO    IMCR-141  CURRENT MAINTENANCE BASELINE
003500*
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 
005100 COPY ROTTBL.
005200** BUILT-IN TABLE - NOT A FILE
005300 
005400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
005500     05  WS-WINDOW-START            PIC 9(02) COMP.
005600     05  WS-CHECK-BLK               PIC 9(02) COMP.
005700     05  WS-STREAK-COUNT            PIC 9(02) COMP.
005800 01  CTR-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
005900     05  FILLER                     PIC X(06).
006000 
006100 01  BLOCK-R23-TOTALS.
006200     05  WS-CARDIO-R23-CNT OCCURS 13 TIMES INDEXED BY CC-IDX
006300                                    PIC 9(03) COMP.
006400     05  WS-AMAU-R23-CNT   OCCURS 13 TIMES INDEXED BY CA-IDX
006500                                    PIC 9(03) COMP.
006600 01  BLOCK-R23-REDEF REDEFINES BLOCK-R23-TOTALS.
006700     05  FILLER                     PIC X(78).
006800 
006900 LINKAGE SECTION.
007000 COPY RESSCHD.
007100** SHARED TABLE - PASSED BY REFERENCE FROM SCHDBLD
007200 
007300 01  LK-RESIDENT-COUNT              PIC 9(05) COMP.
007400 01  LK-RAW-SCORE                   PIC S9(05) COMP.
007500** UNSIGNED VIEW - USED BY SCHDBLD'S ABEND TRACE DISPLAY ONLY
007600 01  LK-RAW-SCORE-ALT REDEFINES LK-RAW-SCORE
007700                                 PIC 9(05).
007800 01  LK-MAX-POSSIBLE                PIC S9(05) COMP.
007900 
008000 PROCEDURE DIVISION USING RESIDENT-TABLE, LK-RESIDENT-COUNT,
008100         LK-RAW-SCORE, LK-MAX-POSSIBLE.
008200     MOVE ZERO TO LK-RAW-SCORE.
008300     PERFORM 100-SCORE-MIX-BONUS THRU 100-EXIT.
008400     PERFORM 200-SCORE-MT-PENALTY THRU 200-EXIT.
008500     PERFORM 300-SCORE-CARDIO-PENALTY THRU 300-EXIT.
008600     PERFORM 400-SCORE-MICU-REWARD THRU 400-EXIT.
008700     PERFORM 450-SCORE-CCU-REWARD THRU 450-EXIT.
008800     PERFORM 500-SCORE-SENIOR-SPACING THRU 500-EXIT.
008900     PERFORM 600-SCORE-REGISTRAR-PENALTY THRU 600-EXIT.
009000     PERFORM 700-COMPUTE-MAX-POSSIBLE THRU 700-EXIT.
009100     GOBACK.
009200 
009300******** S1 - R2/R3 MIX BONUS, +1 FOR EACH BLOCK WHERE AT LEAST
009400******** TWO R2/R3 RESIDENTS ARE IN CARDIOLOGY, AND THE SAME FOR
009500******** AMAU - TWO SEPARATE RUNNING TABLES, ONE PER ROTATION
009600 100-SCORE-MIX-BONUS.
009700     PERFORM 105-ZERO-ONE-BLOCK-R23 THRU 105-EXIT
009800         VARYING CC-IDX FROM 1 BY 1 UNTIL CC-IDX > 13.
009900     PERFORM 110-TALLY-ONE-RESIDENT-MIX THRU 110-EXIT
010000         VARYING RES-IDX FROM 1 BY 1 UNTIL
010100             RES-IDX > LK-RESIDENT-COUNT.
010200     PERFORM 120-SCORE-ONE-BLOCK-MIX THRU 120-EXIT
010300         VARYING CC-IDX FROM 1 BY 1 UNTIL CC-IDX > 13.
010400 100-EXIT.
010500     EXIT.
010600 
010700 105-ZERO-ONE-BLOCK-R23.
010800     MOVE ZERO TO WS-CARDIO-R23-CNT (CC-IDX).
010900     MOVE ZERO TO WS-AMAU-R23-CNT (CC-IDX).
011000 105-EXIT.
011100     EXIT.
011200 
011300 110-TALLY-ONE-RESIDENT-MIX.
011400     IF RT-RES-PGY (RES-IDX) = "R2" OR "R3"
011500         PERFORM 115-TALLY-ONE-BLOCK-MIX THRU 115-EXIT
011600             VARYING RT-BLK-IDX FROM 1 BY 1 UNTIL
011700                 RT-BLK-IDX > 13.
011800 110-EXIT.
011900     EXIT.
012000 
012100 115-TALLY-ONE-BLOCK-MIX.
012200     IF RT-ROT-CODE (RES-IDX, RT-BLK-IDX) = 0
012300         SET CC-IDX TO RT-BLK-IDX
012400         ADD +1 TO WS-CARDIO-R23-CNT (CC-IDX).
012500     IF RT-ROT-CODE (RES-IDX, RT-BLK-IDX) = 3
012600         SET CA-IDX TO RT-BLK-IDX
012700         ADD +1 TO WS-AMAU-R23-CNT (CA-IDX).
012800 115-EXIT.
012900     EXIT.
013000 
013100 120-SCORE-ONE-BLOCK-MIX.
013200     IF WS-CARDIO-R23-CNT (CC-IDX) >= 2
013300         ADD +1 TO LK-RAW-SCORE.
013400     SET CA-IDX TO CC-IDX.
013500     IF WS-AMAU-R23-CNT (CA-IDX) >= 2
013600         ADD +1 TO LK-RAW-SCORE.
013700 120-EXIT.
013800     EXIT.
013900 
014000******** S2 - R1 LONG MEDICAL TEAMS PENALTY, -2 FOR EACH
014100******** 4-CONSECUTIVE-BLOCK WINDOW ALL MEDICAL TEAMS
014200 200-SCORE-MT-PENALTY.
014300     PERFORM 210-ONE-RES-MT-PENALTY THRU 210-EXIT
014400         VARYING RES-IDX FROM 1 BY 1 UNTIL
014500             RES-IDX > LK-RESIDENT-COUNT.
014600 200-EXIT.
014700     EXIT.
014800 
014900 210-ONE-RES-MT-PENALTY.
015000     IF RT-RES-PGY (RES-IDX) = "R1"
015100         PERFORM 215-ONE-MT-WINDOW THRU 215-EXIT
015200             VARYING WS-WINDOW-START FROM 1 BY 1 UNTIL
015300                 WS-WINDOW-START > 10.
015400 210-EXIT.
015500     EXIT.
015600 
015700 215-ONE-MT-WINDOW.
015800     MOVE ZERO TO WS-STREAK-COUNT.
015900     PERFORM 216-TALLY-MT-WINDOW-BLOCK THRU 216-EXIT
016000         VARYING WS-CHECK-BLK FROM WS-WINDOW-START BY 1 UNTIL
016100             WS-CHECK-BLK > WS-WINDOW-START + 3.
016200     IF WS-STREAK-COUNT = 4
016300         SUBTRACT +2 FROM LK-RAW-SCORE.
016400 215-EXIT.
016500     EXIT.
016600 
016700 216-TALLY-MT-WINDOW-BLOCK.
016800     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 19
016900         ADD +1 TO WS-STREAK-COUNT.
017000 216-EXIT.
017100     EXIT.
017200 
017300******** S3 - R1 CONSECUTIVE CARDIOLOGY PENALTY, -1 EACH
017400******** ADJACENT PAIR BOTH CARDIOLOGY
017500 300-SCORE-CARDIO-PENALTY.
017600     PERFORM 310-ONE-RES-CARDIO-PAIR THRU 310-EXIT
017700         VARYING RES-IDX FROM 1 BY 1 UNTIL
017800             RES-IDX > LK-RESIDENT-COUNT.
017900 300-EXIT.
018000     EXIT.
018100 
018200 310-ONE-RES-CARDIO-PAIR.
018300     IF RT-RES-PGY (RES-IDX) = "R1"
018400         PERFORM 315-ONE-ADJ-CARDIO-BLOCK THRU 315-EXIT
018500             VARYING WS-CHECK-BLK FROM 1 BY 1 UNTIL
018600                 WS-CHECK-BLK > 12.
018700 310-EXIT.
018800     EXIT.
018900 
019000 315-ONE-ADJ-CARDIO-BLOCK.
019100     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 0
019200         AND RT-ROT-CODE (RES-IDX, WS-CHECK-BLK + 1) = 0
019300         SUBTRACT +1 FROM LK-RAW-SCORE.
019400 315-EXIT.
019500     EXIT.
019600 
019700******** S4 - R2 CONSECUTIVE MICU REWARD, +2 EACH ADJACENT PAIR
019800******** BOTH MICU
019900 400-SCORE-MICU-REWARD.
020000     PERFORM 410-ONE-RES-MICU-PAIR THRU 410-EXIT
020100         VARYING RES-IDX FROM 1 BY 1 UNTIL
020200             RES-IDX > LK-RESIDENT-COUNT.
020300 400-EXIT.
020400     EXIT.
020500 
020600 410-ONE-RES-MICU-PAIR.
020700     IF RT-RES-PGY (RES-IDX) = "R2"
020800         PERFORM 415-ONE-ADJ-MICU-BLOCK THRU 415-EXIT
020900             VARYING WS-CHECK-BLK FROM 1 BY 1 UNTIL
021000                 WS-CHECK-BLK > 12.
021100 410-EXIT.
021200     EXIT.
021300 
021400 415-ONE-ADJ-MICU-BLOCK.
021500     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 7
021600         AND RT-ROT-CODE (RES-IDX, WS-CHECK-BLK + 1) = 7
021700         ADD +2 TO LK-RAW-SCORE.
021800 415-EXIT.
021900     EXIT.
022000 
022100******** S5 - R2 CONSECUTIVE CCU REWARD, +2 EACH ADJACENT PAIR
022200******** BOTH CCU
022300 450-SCORE-CCU-REWARD.
022400     PERFORM 455-ONE-RES-CCU-PAIR THRU 455-EXIT
022500         VARYING RES-IDX FROM 1 BY 1 UNTIL
022600             RES-IDX > LK-RESIDENT-COUNT.
022700 450-EXIT.
022800     EXIT.
022900 
023000 455-ONE-RES-CCU-PAIR.
023100     IF RT-RES-PGY (RES-IDX) = "R2"
023200         PERFORM 456-ONE-ADJ-CCU-BLOCK THRU 456-EXIT
023300             VARYING WS-CHECK-BLK FROM 1 BY 1 UNTIL
023400                 WS-CHECK-BLK > 12.
023500 455-EXIT.
023600     EXIT.
023700 
023800 456-ONE-ADJ-CCU-BLOCK.
023900     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 6
024000         AND RT-ROT-CODE (RES-IDX, WS-CHECK-BLK + 1) = 6
024100         ADD +2 TO LK-RAW-SCORE.
024200 456-EXIT.
024300     EXIT.
024400 
024500******** S6 - R3 SENIOR SPACING PENALTY, -2 EACH PAIR OF BLOCKS
024600******** EXACTLY 1 OR 2 APART BOTH SENIOR ROTATION (DISTANCE-1
024700******** PAIRS CANNOT OCCUR IN A FEASIBLE SCHEDULE - H13 - BUT
024800******** THE CHECK IS LEFT IN BOTH FORMS FOR SAFETY)
024900 500-SCORE-SENIOR-SPACING.
025000     PERFORM 510-ONE-RES-SENIOR-SPACING THRU 510-EXIT
025100         VARYING RES-IDX FROM 1 BY 1 UNTIL
025200             RES-IDX > LK-RESIDENT-COUNT.
025300 500-EXIT.
025400     EXIT.
025500 
025600 510-ONE-RES-SENIOR-SPACING.
025700     IF RT-RES-PGY (RES-IDX) = "R3"
025800         PERFORM 515-ONE-SENIOR-DIST1 THRU 515-EXIT
025900             VARYING WS-CHECK-BLK FROM 1 BY 1 UNTIL
026000                 WS-CHECK-BLK > 12
026100         PERFORM 520-ONE-SENIOR-DIST2 THRU 520-EXIT
026200             VARYING WS-CHECK-BLK FROM 1 BY 1 UNTIL
026300                 WS-CHECK-BLK > 11.
026400 510-EXIT.
026500     EXIT.
026600 
026700 515-ONE-SENIOR-DIST1.
026800     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 20
026900         AND RT-ROT-CODE (RES-IDX, WS-CHECK-BLK + 1) = 20
027000         SUBTRACT +2 FROM LK-RAW-SCORE.
027100 515-EXIT.
027200     EXIT.
027300 
027400 520-ONE-SENIOR-DIST2.
027500     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 20
027600         AND RT-ROT-CODE (RES-IDX, WS-CHECK-BLK + 2) = 20
027700         SUBTRACT +2 FROM LK-RAW-SCORE.
027800 520-EXIT.
027900     EXIT.
028000 
028100******** S7 - R4 LONG REGISTRAR PENALTY, -2 EACH 6-CONSECUTIVE-
028200******** BLOCK WINDOW ALL REGISTRAR ROTATION
028300 600-SCORE-REGISTRAR-PENALTY.
028400     PERFORM 610-ONE-RES-REG-PENALTY THRU 610-EXIT
028500         VARYING RES-IDX FROM 1 BY 1 UNTIL
028600             RES-IDX > LK-RESIDENT-COUNT.
028700 600-EXIT.
028800     EXIT.
028900 
029000 610-ONE-RES-REG-PENALTY.
029100     IF RT-RES-PGY (RES-IDX) = "R4"
029200         PERFORM 615-ONE-REG-WINDOW THRU 615-EXIT
029300             VARYING WS-WINDOW-START FROM 1 BY 1 UNTIL
029400                 WS-WINDOW-START > 8.
029500 610-EXIT.
029600     EXIT.
029700 
029800 615-ONE-REG-WINDOW.
029900     MOVE ZERO TO WS-STREAK-COUNT.
030000     PERFORM 616-TALLY-REG-WINDOW-BLOCK THRU 616-EXIT
030100         VARYING WS-CHECK-BLK FROM WS-WINDOW-START BY 1 UNTIL
030200             WS-CHECK-BLK > WS-WINDOW-START + 5.
030300     IF WS-STREAK-COUNT = 6
030400         SUBTRACT +2 FROM LK-RAW-SCORE.
030500 615-EXIT.
030600     EXIT.
030700 
030800 616-TALLY-REG-WINDOW-BLOCK.
030900     IF RT-ROT-CODE (RES-IDX, WS-CHECK-BLK) = 21
031000         ADD +1 TO WS-STREAK-COUNT.
031100 616-EXIT.
031200     EXIT.
031300 
031400******** MAX-POSSIBLE IS FIXED BY THE 13-BLOCK SCHEDULE SHAPE -
031500******** IT DOES NOT DEPEND ON ROSTER SIZE - SEE IMCR-068.  ONLY
031600******** THE POSITIVE-COEFFICIENT TERMS S1, S4 AND S5 COUNT
031700 700-COMPUTE-MAX-POSSIBLE.
031800     COMPUTE LK-MAX-POSSIBLE =
031900         (13 * 2 * 1) + (12 * 2) + (12 * 2).
032000 700-EXIT.
032100     EXIT.
