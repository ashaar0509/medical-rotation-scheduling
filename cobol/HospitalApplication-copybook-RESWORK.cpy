000100******************************************************************
000200* RESIDENT WORK RECORD - OUTPUT OF RESPARSE, INPUT TO SCHDBLD   *
000300* ONE RECORD PER RESIDENT, CARRIES THE DERIVED FULL/HALF LEAVE  *
000400* BLOCK NUMBERS AND THE FORCED/FORBIDDEN PRESET TABLE SO THE    *
000500* RULE ENGINE NEVER RE-DERIVES LEAVE FROM THE RAW ROSTER FIELDS *
000600******************************************************************
000700 01  RESIDENT-WORK-RECORD.
000800     05  RW-RES-ID                  PIC X(08).
000900     05  RW-RES-PGY                 PIC X(02).
001000     05  RW-LEAVE-BLOCKS.
001100         10  RW-FULL-LEAVE-BLOCK    PIC 9(02).
001200         10  RW-HALF-LEAVE-BLOCK-1  PIC 9(02).
001300         10  RW-HALF-LEAVE-BLOCK-2  PIC 9(02).
001400     05  FILLER REDEFINES RW-LEAVE-BLOCKS.
001500         10  FILLER                 PIC X(06).
001600     05  RW-PRESET OCCURS 13 TIMES INDEXED BY RW-PRE-IDX.
001700         10  RW-PRESET-TYPE         PIC X(01).
001800             88  RW-PRESET-NONE     VALUE SPACE.
001900             88  RW-PRESET-FORCED   VALUE "F".
002000             88  RW-PRESET-FORBID   VALUE "B".
002100         10  RW-PRESET-CODE         PIC 9(02).
