000100******************************************************************
000200* SCHEDULE WORK RECORD - OUTPUT OF SCHDBLD, INPUT TO SCHDWRT    *
000300* DETAIL RECORDS (ONE PER RESIDENT, ROSTER ORDER) FOLLOWED BY A *
000400* SINGLE TRAILER RECORD CARRYING THE FEASIBILITY STATUS AND THE *
000500* SOFT SCORE - SAME "DETAIL THEN TRAILER" SHAPE THE SHOP USES   *
000600* ON EVERY OTHER QSAM WORK FILE IN THIS SYSTEM                  *
000700******************************************************************
000800 01  SCHDWORK-RECORD.
000900     05  SCHDWORK-TYPE              PIC X(01).
001000         88  SCHDWORK-DETAIL        VALUE "D".
001100         88  SCHDWORK-TRAILER-REC   VALUE "T".
001200     05  SCHDWORK-DETAIL.
001300         10  SCHDW-RES-ID           PIC X(08).
001400         10  SCHDW-RES-PGY          PIC X(02).
001500         10  SCHDW-BLOCK OCCURS 13 TIMES INDEXED BY SCHDW-IDX.
001600             15  SCHDW-ROT-CODE     PIC 9(02).
001700         10  FILLER                 PIC X(13).
001800     05  SCHDWORK-TRAILER REDEFINES SCHDWORK-DETAIL.
001900         10  SCHDW-FEASIBLE-SW      PIC X(01).
002000             88  SCHDW-FEASIBLE     VALUE "Y".
002100             88  SCHDW-INFEASIBLE   VALUE "N".
002200         10  SCHDW-RESIDENT-COUNT   PIC 9(05).
002300         10  SCHDW-RAW-SCORE        PIC S9(05).
002400         10  SCHDW-MAX-POSSIBLE     PIC S9(05).
002500         10  SCHDW-NORM-SCORE       PIC S9(03)V99.
002600         10  FILLER                 PIC X(28).
