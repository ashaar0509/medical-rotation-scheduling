000100******************************************************************
000200* ABEND DIAGNOSTIC LINE - WRITTEN TO SYSOUT WHEN A STEP CANNOT  *
000300* CONTINUE - SAME SHAPE AS THE REST OF THE SHOP'S ABEND RECORDS *
000400******************************************************************
000500 01  ABEND-REC.
000600     05  FILLER                     PIC X(01) VALUE SPACE.
000700     05  ABEND-REASON               PIC X(40) VALUE SPACES.
000800     05  FILLER                     PIC X(01) VALUE SPACE.
000900     05  FILLER                     PIC X(10) VALUE "EXPECTED =".
001000     05  EXPECTED-VAL               PIC X(12) VALUE SPACES.
001100     05  FILLER                     PIC X(01) VALUE SPACE.
001200     05  FILLER                     PIC X(08) VALUE "ACTUAL =".
001300     05  ACTUAL-VAL                 PIC X(12) VALUE SPACES.
001400     05  FILLER                     PIC X(45) VALUE SPACES.
001500 
001600** TRACE FIELD - SET AT THE TOP OF EVERY PARAGRAPH SO AN ABEND
001700** DUMP SHOWS THE LAST PARAGRAPH ENTERED WITHOUT A COBOL MAP
001800 77  PARA-NAME                      PIC X(24) VALUE SPACES.
