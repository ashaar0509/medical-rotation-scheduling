000100******************************************************************
000200* BATCH CONTROL RECORD - PASSED BY SCHDMAIN TO EACH STEP        *
000300* PROGRAM ON THE CALL USING, AND RETURNED WITH THE STEP'S       *
000400* OUTCOME SO THE DRIVER CAN LOG PROGRESS AND DECIDE WHETHER TO  *
000500* RUN THE NEXT STEP                                             *
000600******************************************************************
000700 01  BATCH-CONTROL-RECORD.
000800     05  BC-RESIDENT-COUNT          PIC 9(05) COMP.
000900     05  BC-SCHEDULE-FOUND-SW       PIC X(01).
001000         88  BC-SCHEDULE-FOUND      VALUE "Y".
001100         88  BC-SCHEDULE-NOT-FOUND  VALUE "N".
001200     05  BC-RAW-SCORE               PIC S9(05).
001300     05  BC-NORM-SCORE              PIC S9(03)V99.
001400     05  BC-RETURN-CD               PIC S9(04) COMP.
001500         88  BC-STEP-OK             VALUE ZERO.
001600     05  FILLER                     PIC X(05).
