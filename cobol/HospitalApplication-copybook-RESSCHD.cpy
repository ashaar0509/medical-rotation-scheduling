000100******************************************************************
000200* IN-MEMORY RESIDENT/SCHEDULE TABLE - BUILT BY SCHDBLD FROM THE *
000300* RESWORK FILE AND PASSED BY REFERENCE TO SCHDSCOR ON THE CALL  *
000400* FOR SOFT-SCORE EVALUATION.  NOT A FILE RECORD - SIZED FOR THE *
000500* LARGEST PROGRAM THIS SHOP HAS RUN (150 RESIDENTS)             *
000600******************************************************************
000700 01  RESIDENT-TABLE.
000800     05  RESIDENT-ROW OCCURS 150 TIMES INDEXED BY RES-IDX.
000900         10  RT-RES-ID              PIC X(08).
001000         10  RT-RES-PGY             PIC X(02).
001100         10  RT-FULL-LEAVE-BLOCK    PIC 9(02).
001200         10  RT-HALF-LEAVE-BLOCK-1  PIC 9(02).
001300         10  RT-HALF-LEAVE-BLOCK-2  PIC 9(02).
001400         10  RT-PRESET OCCURS 13 TIMES INDEXED BY RT-PRE-IDX.
001500             15  RT-PRESET-TYPE     PIC X(01).
001600             15  RT-PRESET-CODE     PIC 9(02).
001700         10  RT-BLOCK OCCURS 13 TIMES INDEXED BY RT-BLK-IDX.
001800             15  RT-ROT-CODE        PIC 9(02).
001900         10  RT-ROT-COUNT OCCURS 23 TIMES PIC 9(02) COMP.
002000         10  FILLER                 PIC X(04).
