000100******************************************************************
000200* RESIDENT ROSTER RECORD - INPUT TO RESPARSE                    *
000300* ONE RECORD PER RESIDENT, LINE SEQUENTIAL, 55 BYTES FIXED      *
000400* CARRIES THE RAW LEAVE FIELDS AND THE 13 PRE-ASSIGN SLOTS AS   *
000500* THEY COME OFF THE PROGRAM COORDINATOR'S ROSTER EXTRACT        *
000600******************************************************************
000700 01  RESIDENT-ROSTER-RECORD.
000800     05  RES-ID                     PIC X(08).
000900     05  RES-PGY                    PIC X(02).
001000     05  RES-LEAVE-INFO.
001100         10  LEAVE1-BLOCK           PIC 9(02).
001200         10  LEAVE1-HALF            PIC X(01).
001300         10  LEAVE2-BLOCK           PIC 9(02).
001400         10  LEAVE2-HALF            PIC X(01).
001500     05  FILLER REDEFINES RES-LEAVE-INFO.
001600         10  FILLER                 PIC X(06).
001700     05  RES-PRESET OCCURS 13 TIMES INDEXED BY PRE-IDX.
001800         10  PRESET-FLAG            PIC X(01).
001900             88  PRESET-NONE        VALUE SPACE.
002000             88  PRESET-FORBIDDEN   VALUE "!".
002100         10  PRESET-CODE            PIC 9(02).
