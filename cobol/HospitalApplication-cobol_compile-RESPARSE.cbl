000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESPARSE.
000300 AUTHOR. R MATHESON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE RESIDENT ROSTER EXTRACTED FROM
001300*          THE PROGRAM COORDINATOR'S SPREADSHEET, DERIVES EACH
001400*          RESIDENT'S FULL AND HALF LEAVE BLOCKS, AND EXPANDS
001500*          THE 13 PRE-ASSIGN SLOTS INTO FORCED/FORBIDDEN ROTATION
001600*          PRESETS FOR THE BLOCK-BUILDER STEP (SCHDBLD) THAT
001700*          FOLLOWS IT.
001800*
001900******************************************************************
002000*
002100*          INPUT FILE              -   RESROST
002200*
002300*          OUTPUT FILE PRODUCED    -   RESWORK
002400*
002500*          DUMP FILE               -   SYSOUT
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*
003000*   DATE      INIT  TICKET    DESCRIPTION
003100*   --------  ----  --------  --------------------------------
003200*   03/14/89  RM    IMCR-001  ORIGINAL CODING
003300*   09/06/89  RM    IMCR-006  ADDED FORBIDDEN PRESET FLAG "!"
003400*   07/02/90  RM    IMCR-014  ADDED SECOND HALF-LEAVE BLOCK
003500*   11/19/91  JT    IMCR-022  FIXED LEAVE1=LEAVE2 FULL-LEAVE BUG
003600*   04/08/92  JT    IMCR-027  DEFAULT MISSING LEAVE FIELDS TO ZERO
003700*   02/17/93  SC    IMCR-035  TABLE SIZE RAISED TO 13 BLOCKS
003800*   10/04/94  SC    IMCR-041  TRACE FIELD PARA-NAME ADDED
003900*   06/22/95  DP    IMCR-052  RESEQUENCED PRESET LOOP TO INDEXED
004000*   01/11/96  DP    IMCR-058  ABEND ON EMPTY ROSTER FILE
004100*   08/30/97  KO    IMCR-066  REMOVED OBSOLETE SORT STEP
004200*   01/08/99  DP    IMCR-090  Y2K - WS-DATE NOW CENTURY-SAFE
004300*   06/14/99  DP    IMCR-091  Y2K - VERIFIED ROSTER DATE WINDOW
004400*   03/02/01  GH    IMCR-103  SPLIT PRESET-FLAG 88-LEVELS OUT
004500*   09/19/02  GH    IMCR-109  RECORD COUNT PASSED BACK ON LINKAGE
004600*   05/05/05  KO    IMCR-127  ADDED SYSOUT DUMP ON BAD PGY CODE
004700*   06/03/07  KO    IMCR-141  CURRENT MAINTENANCE BASELINE
004800*   04/14/09  DP    IMCR-210  WIDENED RESWORK FD TO MATCH 55-BYTE
004900*                             COPYBOOK - BLOCKS 12-13 PRESETS WERE
005000*                             BEING TRUNCATED ON EVERY RECORD OUT
005100*   04/28/09  DP    IMCR-212  DROPPED REDUNDANT OPEN OUTPUT SYSOUT
005200*                             IN 1000-ABEND-RTN - SYSOUT ALREADY
005300*                             OPEN WHEN AN ABEND CAN BE REACHED
005400*
005500******************************************************************
005600 
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300 
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900 
007000     SELECT RESROST
007100     ASSIGN TO UT-S-RESROST
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400 
007500     SELECT RESWORK
007600     ASSIGN TO UT-S-RESWORK
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900 
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900 
009000****** THIS FILE IS PRODUCED BY THE PROGRAM COORDINATOR'S
009100****** ROSTER EXTRACT - ONE RECORD PER RESIDENT IN THE PROGRAM
009200 FD  RESROST
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 55 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RESIDENT-ROSTER-REC-IN.
009800 01  RESIDENT-ROSTER-REC-IN PIC X(55).
009900 
010000****** THIS FILE CARRIES THE DERIVED LEAVE SETS AND PRESET
010100****** TABLE FORWARD TO THE SCHDBLD RULE-ENGINE STEP
010200 FD  RESWORK
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 55 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RESIDENT-WORK-REC-OUT.
010800 01  RESIDENT-WORK-REC-OUT PIC X(55).
010900 
011000 WORKING-STORAGE SECTION.
011100 
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                     PIC X(2).
011400         88  CODE-READ              VALUE SPACES.
011500         88  NO-MORE-DATA           VALUE "10".
011600     05  OFCODE                     PIC X(2).
011700         88  CODE-WRITE             VALUE SPACES.
011800     05  FILLER                     PIC X(01) VALUE SPACE.
011900 
012000 COPY RESROST.
012100** QSAM FILE
012200 
012300 COPY RESWORK.
012400** QSAM FILE
012500 
012600 01  WS-CURRENT-DATE.
012700     05  WS-CURR-YY                 PIC 9(04).
012800     05  WS-CURR-MM                 PIC 9(02).
012900     05  WS-CURR-DD                 PIC 9(02).
013000 01  WS-DATE-ALT REDEFINES WS-CURRENT-DATE.
013100     05  WS-DATE-ALL                PIC 9(08).
013200 01  WS-DATE-REDEF REDEFINES WS-CURRENT-DATE.
013300     05  FILLER                     PIC X(08).
013400 
013500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013600     05  RECORDS-READ               PIC 9(07) COMP.
013700     05  RECORDS-WRITTEN            PIC 9(07) COMP.
013800     05  RECORDS-IN-ERROR           PIC 9(07) COMP.
013900     05  WS-PRE-SUB                 PIC 9(02) COMP.
014000 01  CTR-REDEF REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
014100     05  FILLER                     PIC X(14).
014200 
014300 01  FLAGS-AND-SWITCHES.
014400     05  MORE-DATA-SW               PIC X(01) VALUE "Y".
014500         88  NO-MORE-ROSTER-DATA    VALUE "N".
014600     05  PGY-VALID-SW               PIC X(01) VALUE "Y".
014700         88  PGY-CODE-VALID         VALUE "Y".
014800         88  PGY-CODE-INVALID       VALUE "N".
014900     05  FILLER                     PIC X(01) VALUE SPACE.
015000 
015100 COPY ABENDWRK.
015200** QSAM FILE
015300 
015400 LINKAGE SECTION.
015500 COPY BATCTL.
015600 
015700 PROCEDURE DIVISION USING BATCH-CONTROL-RECORD.
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015900     PERFORM 100-MAINLINE THRU 100-EXIT
016000             UNTIL NO-MORE-ROSTER-DATA.
016100     PERFORM 900-CLEANUP THRU 900-EXIT.
016200     MOVE +0 TO BC-RETURN-CD.
016300     GOBACK.
016400 
016500 000-HOUSEKEEPING.
016600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016700     DISPLAY "******** BEGIN STEP RESPARSE ********".
016800*Y2K 01/08/99 DP - CENTURY-SAFE DATE, REPLACES 2-DIGIT ACCEPT     IMCR-090
016900     ACCEPT WS-DATE-ALL FROM DATE YYYYMMDD.                       IMCR-090
017000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017100     OPEN INPUT RESROST.
017200     OPEN OUTPUT RESWORK, SYSOUT.
017300     PERFORM 900-READ-RESROST THRU 900-EXIT.
017400     IF NO-MORE-ROSTER-DATA
017500         MOVE "EMPTY RESIDENT ROSTER FILE" TO ABEND-REASON
017600         GO TO 1000-ABEND-RTN.
017700 000-EXIT.
017800     EXIT.
017900 
018000 100-MAINLINE.
018100     MOVE "100-MAINLINE" TO PARA-NAME.
018200     PERFORM 200-EDIT-PGY THRU 200-EXIT.
018300     IF PGY-CODE-VALID
018400         PERFORM 300-DERIVE-LEAVE-SET THRU 300-EXIT
018500         PERFORM 400-DERIVE-PRESETS THRU 400-EXIT
018600         PERFORM 700-WRITE-RESWORK THRU 700-EXIT
018700         ADD +1 TO RECORDS-WRITTEN
018800     ELSE
018900         ADD +1 TO RECORDS-IN-ERROR
019000         MOVE "INVALID PGY CODE ON ROSTER RECORD" TO ABEND-REASON
019100         MOVE RES-ID TO ACTUAL-VAL
019200         WRITE SYSOUT-REC FROM ABEND-REC.
019300     PERFORM 900-READ-RESROST THRU 900-EXIT.
019400 100-EXIT.
019500     EXIT.
019600 
019700 200-EDIT-PGY.
019800     MOVE "200-EDIT-PGY" TO PARA-NAME.
019900     MOVE "Y" TO PGY-VALID-SW.
020000     IF RES-PGY = "R1" OR "R2" OR "R3" OR "R4"
020100         NEXT SENTENCE
020200     ELSE
020300         MOVE "N" TO PGY-VALID-SW.
020400 200-EXIT.
020500     EXIT.
020600 
020700******** LEAVE DERIVATION - THIS IS THE HEART OF UNIT 1
020800******** EQUAL NONZERO LEAVE1/LEAVE2 BLOCKS MEANS THE RESIDENT
020900******** IS OUT OF THE PROGRAM FOR THE WHOLE BLOCK (FULL LEAVE).
021000******** OTHERWISE EACH NONZERO LEAVE BLOCK STANDS ON ITS OWN AS
021100******** A HALF-LEAVE BLOCK.  MISSING FIELDS DEFAULT TO ZERO.
021200 300-DERIVE-LEAVE-SET.
021300     MOVE "300-DERIVE-LEAVE-SET" TO PARA-NAME.
021400     MOVE RES-ID TO RW-RES-ID.
021500     MOVE RES-PGY TO RW-RES-PGY.
021600     MOVE ZERO TO RW-FULL-LEAVE-BLOCK
021700                  RW-HALF-LEAVE-BLOCK-1
021800                  RW-HALF-LEAVE-BLOCK-2.
021900 
022000     IF LEAVE1-BLOCK NOT NUMERIC
022100         MOVE ZERO TO LEAVE1-BLOCK.
022200     IF LEAVE2-BLOCK NOT NUMERIC
022300         MOVE ZERO TO LEAVE2-BLOCK.
022400 
022500     IF LEAVE1-BLOCK > ZERO AND LEAVE1-BLOCK = LEAVE2-BLOCK
022600         MOVE LEAVE1-BLOCK TO RW-FULL-LEAVE-BLOCK
022700     ELSE
022800         IF LEAVE1-BLOCK > ZERO
022900             MOVE LEAVE1-BLOCK TO RW-HALF-LEAVE-BLOCK-1
023000         END-IF
023100         IF LEAVE2-BLOCK > ZERO
023200             MOVE LEAVE2-BLOCK TO RW-HALF-LEAVE-BLOCK-2
023300         END-IF.
023400 300-EXIT.
023500     EXIT.
023600 
023700******** PRESET EXPANSION - A LEADING "!" MEANS FORBIDDEN, A
023800******** CODE OF 99 MEANS NO PRESET FOR THE BLOCK, ANYTHING ELSE
023900******** WITH A BLANK FLAG IS A FORCED ASSIGNMENT
024000 400-DERIVE-PRESETS.
024100     MOVE "400-DERIVE-PRESETS" TO PARA-NAME.
024200     PERFORM 410-DERIVE-ONE-PRESET THRU 410-EXIT
024300         VARYING WS-PRE-SUB FROM 1 BY 1 UNTIL WS-PRE-SUB > 13.
024400 400-EXIT.
024500     EXIT.
024600 
024700 410-DERIVE-ONE-PRESET.
024800     SET PRE-IDX TO WS-PRE-SUB.
024900     SET RW-PRE-IDX TO WS-PRE-SUB.
025000     IF PRESET-FORBIDDEN (PRE-IDX)
025100         MOVE "B" TO RW-PRESET-TYPE (RW-PRE-IDX)
025200         MOVE PRESET-CODE (PRE-IDX) TO RW-PRESET-CODE (RW-PRE-IDX)
025300     ELSE
025400         IF PRESET-CODE (PRE-IDX) = 99
025500             MOVE SPACE TO RW-PRESET-TYPE (RW-PRE-IDX)
025600             MOVE ZERO TO RW-PRESET-CODE (RW-PRE-IDX)
025700         ELSE
025800             MOVE "F" TO RW-PRESET-TYPE (RW-PRE-IDX)
025900             MOVE PRESET-CODE (PRE-IDX)
026000                 TO RW-PRESET-CODE (RW-PRE-IDX)
026100         END-IF
026200     END-IF.
026300 410-EXIT.
026400     EXIT.
026500 
026600 700-WRITE-RESWORK.
026700     MOVE "700-WRITE-RESWORK" TO PARA-NAME.
026800     WRITE RESIDENT-WORK-REC-OUT FROM RESIDENT-WORK-RECORD.
026900 700-EXIT.
027000     EXIT.
027100 
027200 900-READ-RESROST.
027300     MOVE "900-READ-RESROST" TO PARA-NAME.
027400     READ RESROST INTO RESIDENT-ROSTER-RECORD
027500         AT END
027600         MOVE "N" TO MORE-DATA-SW
027700         GO TO 900-EXIT
027800     END-READ.
027900     ADD +1 TO RECORDS-READ.
028000 900-EXIT.
028100     EXIT.
028200 
028300 900-CLEANUP.
028400     MOVE "900-CLEANUP" TO PARA-NAME.
028500     MOVE RECORDS-READ TO BC-RESIDENT-COUNT.
028600     CLOSE RESROST, RESWORK, SYSOUT.
028700     DISPLAY "** RESIDENTS READ      **" RECORDS-READ.
028800     DISPLAY "** RESIDENTS WRITTEN   **" RECORDS-WRITTEN.
028900     DISPLAY "** RESIDENTS IN ERROR  **" RECORDS-IN-ERROR.
029000     DISPLAY "******** NORMAL END OF STEP RESPARSE ********".
029100 900-EXIT.
029200     EXIT.
029300 
029400 1000-ABEND-RTN.
029500     WRITE SYSOUT-REC FROM ABEND-REC.
029600     CLOSE RESROST, RESWORK, SYSOUT.
029700     DISPLAY "*** ABNORMAL END OF STEP - RESPARSE ***" UPON
029800         CONSOLE.
029900     MOVE +16 TO BC-RETURN-CD.
030000     GOBACK.
